000100*
000200*    Common Environment Division Entries
000300*    ===================================
000400*    Copy member for the SPECIAL-NAMES paragraph shared by every
000500*    EX0nn program and by the EXDATE common routine.
000600*
000700* 21/11/25 vbc - Created for the expense ledger conversion.
000800* 05/12/25 vbc - Added UPSI-0 switch for the "test data" run flag.
000900*
001000     special-names.
001100         C01 is TOP-OF-FORM
001200         CLASS EX-LOWER-CLASS is "a" thru "z"
001300         CLASS EX-UPPER-CLASS is "A" thru "Z"
001400         CLASS EX-NUMERIC-CLASS is "0" thru "9"
001500         SWITCH UPSI-0 IS EX-TEST-DATA-SWITCH
001600             ON STATUS IS EX-TEST-DATA-ON
001700             OFF STATUS IS EX-TEST-DATA-OFF.
