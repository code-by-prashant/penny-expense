000100*******************************************
000200*                                          *
000300*  Record Definition For Expense          *
000400*           File                          *
000500*     Uses EXP-ID as key                  *
000600*******************************************
000700*  File size 838 bytes padded to 850 by filler.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 21/11/25 vbc - Created.
001200* 02/12/25 vbc - Split EXP-Date into a CCYY/MM/DD group so the
001300*                dashboard assembler can lift the month bucket
001400*                without a date routine call.
001500* 09/12/25 vbc - Widened EXP-Category to x(100) to match categorise
001600*                engine output - x(40) was too narrow for some names.
001700*
001800     01  EX-Expense-Record.
001900         03  EXP-ID                pic 9(9)   comp.
002000         03  EXP-Date              pic 9(8).
002100         03  EXP-Date-Brk    redefines EXP-Date.
002200             05  EXP-Date-CCYY     pic 9(4).
002300             05  EXP-Date-MM       pic 9(2).
002400             05  EXP-Date-DD       pic 9(2).
002500         03  EXP-Amount            pic s9(10)v99  comp-3.
002600         03  EXP-Vendor            pic x(200).
002700         03  EXP-Desc              pic x(500).
002800         03  EXP-Category          pic x(100).
002900         03  EXP-Anomaly           pic x.
003000             88  EX-Anomaly-Yes            value "Y".
003100             88  EX-Anomaly-No             value "N".
003200         03  EXP-Created           pic 9(8).
003300         03  filler                pic x(12).
003400*
