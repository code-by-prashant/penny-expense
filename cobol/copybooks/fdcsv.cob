000100*
000200*  FD For CSV Import File
000300*
000400* 22/11/25 vbc - Created.
000500*
000600     FD  EX-Csv-File.
000700     01  EX-Csv-Physical-Record    pic x(1200).
