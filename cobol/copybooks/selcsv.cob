000100*
000200*  SELECT For CSV Import File
000300*    Logical name CSVIN routed by the o/s or JCL to the actual
000400*    drop-folder file for the run - see EX-PR1-Import-File-Name
000500*    on the log heading for which one that was.
000600*
000700* 22/11/25 vbc - Created.
000800*
000900     select   EX-Csv-File assign to "CSVIN"
001000              organization is line sequential
001100              file status  is EX-Csv-Status.
