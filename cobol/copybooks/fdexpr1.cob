000100*
000200*  FD For Ex Param1 File
000300*
000400* 21/11/25 vbc - Created.
000500*
000600     FD  EX-Param1-File.
000700     copy "wsexpr1.cob".
