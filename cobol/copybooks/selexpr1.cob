000100*
000200*  SELECT For Ex Param1 File - RRN = 1 only, one record.
000300*
000400* 21/11/25 vbc - Created.
000500*
000600     select   EX-Param1-File assign to "EXPARAM"
000700              organization is relative
000800              access mode  is random
000900              relative key is EX-PR1-RRN
001000              file status  is EX-PR1-Status.
