000100*******************************************
000200*                                          *
000300*  Category Keyword Table                 *
000400*    Static reference data for ex010 -    *
000500*    ordered so that a more specific      *
000600*    keyword ("uber eats") is always      *
000700*    tested before a broader one that is  *
000800*    a substring of the same vendor names *
000900*    ("uber").  DO NOT RE-SORT THIS       *
001000*    TABLE - the scan order IS the rule.  *
001100*******************************************
001200*  76 entries, 120 bytes each = 9120 bytes.
001300*
001400* 23/11/25 vbc - Created from the household budgeting worksheet
001500*                categories - Food, Transport, Shopping,
001600*                Entertainment, Utilities, Health, Finance.
001700* 27/11/25 vbc - Added "barbeque nation" and "haldirams" to Food
001800*                after two weeks of mis-categorised statements.
001900* 03/12/25 vbc - Moved "uber eats" ahead of the whole Transport
002000*                block - "uber" alone was catching every Uber Eats
002100*                receipt as Transport.  Same fix applied to
002200*                "make my trip" / "makemytrip" vs plain travel words.
002300*
002400     01  EX-Category-Values.
002500*        ---- Food ----
002600         03  filler  pic x(20)  value "uber eats".
002700         03  filler  pic x(100) value "Food".
002800         03  filler  pic x(20)  value "swiggy".
002900         03  filler  pic x(100) value "Food".
003000         03  filler  pic x(20)  value "zomato".
003100         03  filler  pic x(100) value "Food".
003200         03  filler  pic x(20)  value "doordash".
003300         03  filler  pic x(100) value "Food".
003400         03  filler  pic x(20)  value "grubhub".
003500         03  filler  pic x(100) value "Food".
003600         03  filler  pic x(20)  value "instacart".
003700         03  filler  pic x(100) value "Food".
003800         03  filler  pic x(20)  value "mcdonald".
003900         03  filler  pic x(100) value "Food".
004000         03  filler  pic x(20)  value "starbucks".
004100         03  filler  pic x(100) value "Food".
004200         03  filler  pic x(20)  value "subway".
004300         03  filler  pic x(100) value "Food".
004400         03  filler  pic x(20)  value "dominos".
004500         03  filler  pic x(100) value "Food".
004600         03  filler  pic x(20)  value "pizza hut".
004700         03  filler  pic x(100) value "Food".
004800         03  filler  pic x(20)  value "kfc".
004900         03  filler  pic x(100) value "Food".
005000         03  filler  pic x(20)  value "dunkin".
005100         03  filler  pic x(100) value "Food".
005200         03  filler  pic x(20)  value "chipotle".
005300         03  filler  pic x(100) value "Food".
005400         03  filler  pic x(20)  value "panera".
005500         03  filler  pic x(100) value "Food".
005600         03  filler  pic x(20)  value "barbeque nation".
005700         03  filler  pic x(100) value "Food".
005800         03  filler  pic x(20)  value "haldirams".
005900         03  filler  pic x(100) value "Food".
006000*        ---- Transport ----
006100         03  filler  pic x(20)  value "air india".
006200         03  filler  pic x(100) value "Transport".
006300         03  filler  pic x(20)  value "make my trip".
006400         03  filler  pic x(100) value "Transport".
006500         03  filler  pic x(20)  value "makemytrip".
006600         03  filler  pic x(100) value "Transport".
006700         03  filler  pic x(20)  value "indigo".
006800         03  filler  pic x(100) value "Transport".
006900         03  filler  pic x(20)  value "spicejet".
007000         03  filler  pic x(100) value "Transport".
007100         03  filler  pic x(20)  value "redbus".
007200         03  filler  pic x(100) value "Transport".
007300         03  filler  pic x(20)  value "irctc".
007400         03  filler  pic x(100) value "Transport".
007500         03  filler  pic x(20)  value "rapido".
007600         03  filler  pic x(100) value "Transport".
007700         03  filler  pic x(20)  value "uber".
007800         03  filler  pic x(100) value "Transport".
007900         03  filler  pic x(20)  value "ola".
008000         03  filler  pic x(100) value "Transport".
008100         03  filler  pic x(20)  value "lyft".
008200         03  filler  pic x(100) value "Transport".
008300         03  filler  pic x(20)  value "metro".
008400         03  filler  pic x(100) value "Transport".
008500         03  filler  pic x(20)  value "airways".
008600         03  filler  pic x(100) value "Transport".
008700         03  filler  pic x(20)  value "airline".
008800         03  filler  pic x(100) value "Transport".
008900*        ---- Shopping ----
009000         03  filler  pic x(20)  value "amazon".
009100         03  filler  pic x(100) value "Shopping".
009200         03  filler  pic x(20)  value "flipkart".
009300         03  filler  pic x(100) value "Shopping".
009400         03  filler  pic x(20)  value "myntra".
009500         03  filler  pic x(100) value "Shopping".
009600         03  filler  pic x(20)  value "ajio".
009700         03  filler  pic x(100) value "Shopping".
009800         03  filler  pic x(20)  value "nykaa".
009900         03  filler  pic x(100) value "Shopping".
010000         03  filler  pic x(20)  value "walmart".
010100         03  filler  pic x(100) value "Shopping".
010200         03  filler  pic x(20)  value "target".
010300         03  filler  pic x(100) value "Shopping".
010400         03  filler  pic x(20)  value "ebay".
010500         03  filler  pic x(100) value "Shopping".
010600         03  filler  pic x(20)  value "meesho".
010700         03  filler  pic x(100) value "Shopping".
010800*        ---- Entertainment ----
010900         03  filler  pic x(20)  value "prime video".
011000         03  filler  pic x(100) value "Entertainment".
011100         03  filler  pic x(20)  value "apple music".
011200         03  filler  pic x(100) value "Entertainment".
011300         03  filler  pic x(20)  value "netflix".
011400         03  filler  pic x(100) value "Entertainment".
011500         03  filler  pic x(20)  value "spotify".
011600         03  filler  pic x(100) value "Entertainment".
011700         03  filler  pic x(20)  value "hotstar".
011800         03  filler  pic x(100) value "Entertainment".
011900         03  filler  pic x(20)  value "youtube".
012000         03  filler  pic x(100) value "Entertainment".
012100         03  filler  pic x(20)  value "zee5".
012200         03  filler  pic x(100) value "Entertainment".
012300         03  filler  pic x(20)  value "sonyliv".
012400         03  filler  pic x(100) value "Entertainment".
012500         03  filler  pic x(20)  value "steam".
012600         03  filler  pic x(100) value "Entertainment".
012700         03  filler  pic x(20)  value "playstation".
012800         03  filler  pic x(100) value "Entertainment".
012900         03  filler  pic x(20)  value "xbox".
013000         03  filler  pic x(100) value "Entertainment".
013100*        ---- Utilities ----
013200         03  filler  pic x(20)  value "tata power".
013300         03  filler  pic x(100) value "Utilities".
013400         03  filler  pic x(20)  value "bses".
013500         03  filler  pic x(100) value "Utilities".
013600         03  filler  pic x(20)  value "airtel".
013700         03  filler  pic x(100) value "Utilities".
013800         03  filler  pic x(20)  value "jio".
013900         03  filler  pic x(100) value "Utilities".
014000         03  filler  pic x(20)  value "vodafone".
014100         03  filler  pic x(100) value "Utilities".
014200         03  filler  pic x(20)  value "bsnl".
014300         03  filler  pic x(100) value "Utilities".
014400         03  filler  pic x(20)  value "electricity".
014500         03  filler  pic x(100) value "Utilities".
014600         03  filler  pic x(20)  value "water bill".
014700         03  filler  pic x(100) value "Utilities".
014800         03  filler  pic x(20)  value "gas bill".
014900         03  filler  pic x(100) value "Utilities".
015000*        ---- Health ----
015100         03  filler  pic x(20)  value "apollo".
015200         03  filler  pic x(100) value "Health".
015300         03  filler  pic x(20)  value "medplus".
015400         03  filler  pic x(100) value "Health".
015500         03  filler  pic x(20)  value "1mg".
015600         03  filler  pic x(100) value "Health".
015700         03  filler  pic x(20)  value "netmeds".
015800         03  filler  pic x(100) value "Health".
015900         03  filler  pic x(20)  value "pharmeasy".
016000         03  filler  pic x(100) value "Health".
016100         03  filler  pic x(20)  value "cult fit".
016200         03  filler  pic x(100) value "Health".
016300         03  filler  pic x(20)  value "gym".
016400         03  filler  pic x(100) value "Health".
016500         03  filler  pic x(20)  value "hospital".
016600         03  filler  pic x(100) value "Health".
016700         03  filler  pic x(20)  value "clinic".
016800         03  filler  pic x(100) value "Health".
016900*        ---- Finance ----
017000         03  filler  pic x(20)  value "insurance".
017100         03  filler  pic x(100) value "Finance".
017200         03  filler  pic x(20)  value "lic".
017300         03  filler  pic x(100) value "Finance".
017400         03  filler  pic x(20)  value "hdfc".
017500         03  filler  pic x(100) value "Finance".
017600         03  filler  pic x(20)  value "icici".
017700         03  filler  pic x(100) value "Finance".
017800         03  filler  pic x(20)  value "sbi".
017900         03  filler  pic x(100) value "Finance".
018000         03  filler  pic x(20)  value "loan".
018100         03  filler  pic x(100) value "Finance".
018200         03  filler  pic x(20)  value "emi".
018300         03  filler  pic x(100) value "Finance".
018400*
018500     01  EX-Category-Table redefines EX-Category-Values.
018600         03  EX-Cat-Entry           occurs 76 times
018700                                    indexed by EX-Cat-Ix.
018800             05  EX-Rule-Keyword    pic x(20).
018900             05  EX-Rule-Category   pic x(100).
019000*
