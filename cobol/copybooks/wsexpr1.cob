000100*******************************************
000200*                                          *
000300*  Record Definition For Ex param1 File   *
000400*     Uses RRN = 1                        *
000500*                                          *
000600*  Holds the run-time controls for the    *
000700*   expense ledger batch suite - the      *
000800*   anomaly multiplier, the next-expense  *
000900*   surrogate number and page/print set-  *
001000*   up, so none of it is hard coded into  *
001100*   ex010/ex020/ex030/ex040.              *
001200*******************************************
001300*  File size 214 bytes padded to 256 by filler.
001400*
001500* 21/11/25 vbc - Created.
001600* 28/11/25 vbc - Added EX-PR1-Import-File-Name so ex030 can be
001700*                pointed at a different drop folder per run without
001800*                a recompile.
001900* 09/12/25 vbc - EX-PR1-Multiplier moved out of ex020 working-storage
002000*                and into here - was a 77-level constant, now a param
002100*                so it can be tuned per household without a recompile.
002200*
002300     01  EX-Param1-Record.
002400         03  EX-PR1-Owner-Data.
002500             05  EX-PR1-Owner-Name     pic x(40).
002600             05  EX-PR1-Report-Title   pic x(40)
002700                                       value "Expense Dashboard Report".
002800         03  EX-PR1-Multiplier         pic 9(3)v99   comp-3.
002900*                                                value 3.00
003000         03  EX-PR1-Last-Expense-No    pic 9(9)      comp.
003100         03  EX-PR1-No-Expenses        binary-long unsigned.
003200         03  EX-PR1-Import-File-Name   pic x(48).
003300         03  EX-PR1-Import-Log-Name    pic x(48).
003400         03  EX-PR1-Date-Format        pic 9.
003500*                                  1=dd/mm 2=mm/dd 3=ccyy/mm/dd order
003600         03  EX-PR1-Page-Lines         pic 99.
003700         03  EX-PR1-Page-Width         pic 999.
003800         03  EX-PR1-Currency-Sign      pic x.
003900         03  EX-PR1-Debugging          pic x.
004000         03  filler                    pic x(42).
004100*
