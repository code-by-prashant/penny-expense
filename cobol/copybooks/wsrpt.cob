000100*******************************************
000200*                                          *
000300*  Dashboard Report Working Tables        *
000400*    Used only by ex040 - three separate  *
000500*    accumulation/ordering tables, one    *
000600*    per section of the report, built     *
000700*    from a single pass of the expense    *
000800*    master (see the batch flow note in   *
000900*    ex040's header on why three).        *
001000*******************************************
001100*
001200* 24/11/25 vbc - Created.
001300* 01/12/25 vbc - RPT-VEN-Table raised from 500 to 2000 rows after
001400*                the Nov statement import blew the old limit - add
001500*                RPT-Ven-Overflow so we know if it happens again.
001600* 08/12/25 vbc - Added RPT-ANOM-Work - the anomalies section was
001700*                being built straight off the master table in ex020's
001800*                copy of the record, which is gone by the time ex040
001900*                gets to print the section.  Capacity matches the
002000*                master table cap in ex020 (5000).
002100*
002200     01  RPT-MC-Work.
002300         03  RPT-MC-Table           occurs 500 times
002400                                    indexed by RPT-MC-Ix.
002500             05  RPT-Month          pic x(7).
002600             05  RPT-Category       pic x(100).
002700             05  RPT-Month-Total    pic s9(10)v99  comp-3.
002800         03  RPT-MC-Count           pic 9(4)   comp.
002900         03  filler                 pic x(4)   value spaces.
003000*
003100     01  RPT-CAT-Work.
003200         03  RPT-CAT-Table          occurs 50 times
003300                                    indexed by RPT-CAT-Ix.
003400             05  RPT-Cat-Name       pic x(100).
003500             05  RPT-Cat-Total      pic s9(10)v99  comp-3.
003600             05  RPT-Cat-Count      pic 9(7)       comp.
003700         03  RPT-Cat-Tbl-Count      pic 99     comp.
003800         03  filler                 pic x(4)   value spaces.
003900*
004000     01  RPT-VEN-Work.
004100         03  RPT-VEN-Table          occurs 2000 times
004200                                    indexed by RPT-VEN-Ix.
004300             05  RPT-Vendor-Name    pic x(200).
004400             05  RPT-Vendor-Total   pic s9(10)v99  comp-3.
004500             05  RPT-Vendor-Count   pic 9(7)       comp.
004600         03  RPT-Ven-Tbl-Count      pic 9(4)   comp.
004700         03  RPT-Ven-Overflow       pic x      value "N".
004800             88  RPT-Ven-Full              value "Y".
004900         03  filler                 pic x(3)   value spaces.
005000*
005100     01  RPT-TOP5-Work.
005200         03  RPT-TOP5-Table         occurs 5 times
005300                                    indexed by RPT-TOP5-Ix.
005400             05  RPT-Top-Name       pic x(200).
005500             05  RPT-Top-Total      pic s9(10)v99  comp-3.
005600             05  RPT-Top-Count      pic 9(7)       comp.
005700         03  RPT-Top5-Filled        pic 9      comp.
005800         03  filler                 pic x(6)   value spaces.
005900*
006000     01  RPT-Grand-Totals.
006100         03  RPT-Grand-Month-Total  pic s9(10)v99  comp-3.
006200         03  RPT-Grand-Cat-Total    pic s9(10)v99  comp-3.
006300         03  RPT-Grand-Cat-Count    pic 9(9)       comp.
006400         03  RPT-Anomaly-Count      pic 9(7)       comp.
006500         03  filler                 pic x(4)   value spaces.
006600*
006700     01  RPT-ANOM-Work.
006800         03  RPT-Anom-Table         occurs 5000 times
006900                                    indexed by RPT-Anom-Ix.
007000             05  RPT-Anom-Date      pic 9(8).
007100             05  RPT-Anom-Vendor    pic x(200).
007200             05  RPT-Anom-Category  pic x(100).
007300             05  RPT-Anom-Amount    pic s9(10)v99  comp-3.
007400         03  RPT-Anom-Tbl-Count     pic 9(4)   comp.
007500         03  filler                 pic x(4)   value spaces.
007600*
