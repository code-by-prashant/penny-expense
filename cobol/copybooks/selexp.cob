000100*
000200*  SELECT For Expense Master File
000300*
000400* 21/11/25 vbc - Created.
000500*
000600     select   EX-Expense-File assign to "EXPENSE"
000700              organization is line sequential
000800              file status  is EX-Exp-Status.
