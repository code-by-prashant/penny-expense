000100*
000200*  FD For CSV Import Run Log
000300*
000400* 22/11/25 vbc - Created.
000500*
000600     FD  EX-Log-File.
000700     01  EX-Log-Line               pic x(132).
