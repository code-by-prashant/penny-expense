000100*
000200*  FD For Expense Master File
000300*
000400* 21/11/25 vbc - Created.
000500*
000600     FD  EX-Expense-File.
000700     copy "wsexp.cob".
