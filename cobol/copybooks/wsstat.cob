000100*******************************************
000200*                                          *
000300*  File Status And Relative-Key Fields    *
000400*    Shared by every EX0nn program that   *
000500*    opens the expense suite's files -    *
000600*    keeps one copy of each mnemonic      *
000700*    instead of a fresh set per program.  *
000800*******************************************
000900*
001000* 21/11/25 vbc - Created.
001100* 22/11/25 vbc - Added the two CSV-side statuses when ex030 was
001200*                started.
001300* 24/11/25 vbc - Added EX-Prt-Status for the dashboard print file.
001400*
001500     01  EX-File-Status-Work.
001600         03  EX-Exp-Status           pic xx      value spaces.
001700             88  EX-Exp-Ok                  value "00".
001800             88  EX-Exp-Eof                 value "10".
001900         03  EX-PR1-Status           pic xx      value spaces.
002000             88  EX-PR1-Ok                  value "00".
002100         03  EX-PR1-RRN              pic 9       comp
002200                                     value 1.
002300         03  EX-Csv-Status           pic xx      value spaces.
002400             88  EX-Csv-Ok                  value "00".
002500             88  EX-Csv-Eof                 value "10".
002600         03  EX-Log-Status           pic xx      value spaces.
002700             88  EX-Log-Ok                  value "00".
002800         03  EX-Prt-Status           pic xx      value spaces.
002900             88  EX-Prt-Ok                  value "00".
003000*
