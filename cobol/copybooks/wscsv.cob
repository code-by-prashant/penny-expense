000100*******************************************
000200*                                          *
000300*  Working Storage For CSV Import Row     *
000400*    Handling - column alias resolution,  *
000500*    cell staging and per-row work areas  *
000600*    used only by ex030 (the CSV batch    *
000700*    parser).                             *
000800*******************************************
000900*
001000* 22/11/25 vbc - Created.
001100* 30/11/25 vbc - Alias table order fixed to match the accepted-header
001200*                list in the spec doc - first alias present wins.
001300* 04/12/25 vbc - CSV-Row-Cell widened to x(500) - description column
001400*                can run the full 500 of EXP-Desc.
001500*
001600     01  EX-Csv-Alias-Values.
001700         03  filler   pic 9        value 1.
001800         03  filler   pic x(20)    value "vendor_name".
001900         03  filler   pic 9        value 1.
002000         03  filler   pic x(20)    value "vendor".
002100         03  filler   pic 9        value 1.
002200         03  filler   pic x(20)    value "merchant".
002300         03  filler   pic 9        value 2.
002400         03  filler   pic x(20)    value "amount".
002500         03  filler   pic 9        value 2.
002600         03  filler   pic x(20)    value "amt".
002700         03  filler   pic 9        value 2.
002800         03  filler   pic x(20)    value "price".
002900         03  filler   pic 9        value 3.
003000         03  filler   pic x(20)    value "date".
003100         03  filler   pic 9        value 3.
003200         03  filler   pic x(20)    value "expense_date".
003300         03  filler   pic 9        value 3.
003400         03  filler   pic x(20)    value "txn_date".
003500         03  filler   pic 9        value 4.
003600         03  filler   pic x(20)    value "description".
003700         03  filler   pic 9        value 4.
003800         03  filler   pic x(20)    value "desc".
003900         03  filler   pic 9        value 4.
004000         03  filler   pic x(20)    value "notes".
004100*
004200     01  EX-Csv-Alias-Table redefines EX-Csv-Alias-Values.
004300         03  EX-Csv-Alias-Entry     occurs 12 times
004400                                    indexed by EX-Alias-Ix.
004500             05  EX-Alias-Field-No  pic 9.
004600                 88  EX-Alias-Is-Vendor         value 1.
004700                 88  EX-Alias-Is-Amount         value 2.
004800                 88  EX-Alias-Is-Date           value 3.
004900                 88  EX-Alias-Is-Desc           value 4.
005000             05  EX-Alias-Name      pic x(20).
005100*
005200* Header row, split into normalised cells, and the four column
005300* positions it resolves to (zero = alias not present in this file).
005400*
005500     01  EX-Csv-Header-Work.
005600         03  EX-Hdr-Cell            pic x(30)
005700                                    occurs 60 times
005800                                    indexed by EX-Hdr-Ix.
005900         03  EX-Hdr-Cell-Count      pic 99  comp.
006000         03  EX-Col-Vendor          pic 99  comp.
006100         03  EX-Col-Amount          pic 99  comp.
006200         03  EX-Col-Date            pic 99  comp.
006300         03  EX-Col-Desc            pic 99  comp.
006400*
006500* One data row, split into cells the same way as the header.
006600*
006700     01  EX-Csv-Row-Work.
006800         03  EX-Row-Cell            pic x(500)
006900                                    occurs 60 times
007000                                    indexed by EX-Row-Ix.
007100         03  EX-Row-Cell-Count      pic 99  comp.
007200*
007300* Staged, still-raw column values for the row being validated.
007400*
007500     01  EX-Csv-Staged-Row.
007600         03  EX-Stg-Vendor-Raw      pic x(200).
007700         03  EX-Stg-Amount-Raw      pic x(40).
007800         03  EX-Stg-Date-Raw        pic x(10).
007900         03  EX-Stg-Desc-Raw        pic x(500).
008000*
