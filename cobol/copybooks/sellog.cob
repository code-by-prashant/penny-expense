000100*
000200*  SELECT For CSV Import Run Log
000300*
000400* 22/11/25 vbc - Created.
000500*
000600     select   EX-Log-File assign to "CSVLOG"
000700              organization is line sequential
000800              file status  is EX-Log-Status.
