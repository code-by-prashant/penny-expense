000100*
000200*  SELECT For Print-File (132 col report device)
000300*
000400* 24/11/25 vbc - Created, lifted from the payroll report modules.
000500*
000600     select   Print-File assign to "DASHBOARD"
000700              organization is line sequential
000800              file status  is EX-Prt-Status.
