000100*****************************************************************
000200*                                                               *
000300*                Expense Anomaly Detection Engine                *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         ex020.
001100*
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 22/11/2025.
001300*                        For Applewood Computers.
001400*
001500*    Installation.       Applewood Computers.
001600*
001700*    Date-written.       22/11/2025.
001800*
001900*    Date-compiled.
002000*
002100*    Security.           Copyright (C) 2025-2026 & later,
002200*                        Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public
002400*                        License.  See the file COPYING for
002500*                        details.
002600*
002700*    Remarks.            Two jobs in one module, selected by
002800*                        EXA-Function on entry -
002900*                        "R" Recalculate - reads every record on
003000*                            the expense master, works out the
003100*                            mean spend for the one category asked
003200*                            for, and rewrites EVERY record on the
003300*                            file with its anomaly flag brought up
003400*                            to date (line sequential has no
003500*                            selective rewrite, so the whole file
003600*                            goes through even though only one
003700*                            category's flags can change).
003800*                        "P" Preview - read only, answers whether a
003900*                            candidate amount WOULD be anomalous
004000*                            for a category without changing
004100*                            anything on file - used by the manual
004200*                            entry screen before a record is even
004300*                            written.
004400*
004500*    Version.            See Prog-Name in ws.
004600*
004700*    Called modules.     None.
004800*
004900*    Error messages used. None - a category with no records is a
005000*                        silent no-op / "not anomalous" answer, not
005100*                        an error, per the household ledger rules.
005200*
005300* Changes:
005400* 22/11/25 vbc -     Created.
005500* 28/11/25 vbc -     Table capacity raised to 5000 - four months of
005600*                    one household's statements plus manual entries
005700*                    got close to the old 2000 limit.
005800* 05/12/25 vbc -     Recalculate now skips the rewrite pass entirely
005900*                    when the category has zero matching records -
006000*                    was rewriting the file byte-for-byte unchanged
006100*                    for nothing, which shows up as a spurious
006200*                    "modified" timestamp on the nightly backup.
006300* 10/08/26 vbc -     Req 3411.  A020 no longer rounds the mean  081026VC
006400*                    before the threshold multiply - see the
006500*                    note at A020 itself.
006600*
006700*************************************************************************
006800*
006900* Copyright Notice.
007000* ****************
007100*
007200* These files and programs are part of the Applewood Computers
007300* Accounting System and is copyright (c) Vincent B Coen.
007400* 1976-2026 and later.
007500*
007600* This program is now free software; you can redistribute it
007700* and/or modify it under the terms of the GNU General Public
007800* License as published by the Free Software Foundation; version 3
007900* and later as revised for personal usage only and that includes
008000* for use within a business but without repackaging or for Resale
008100* in any way.
008200*
008300* ACAS is distributed in the hope that it will be useful, but
008400* WITHOUT ANY WARRANTY; without even the implied warranty of
008500* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
008600* GNU General Public License for more details.
008700*
008800*************************************************************************
008900*
009000 environment             division.
009100*===============================
009200*
009300     copy  "envdiv.cob".
009400 input-output            section.
009500     copy  "selexp.cob".
009600*
009700 data                    division.
009800*===============================
009900 file                     section.
010000*
010100     copy  "fdexp.cob".
010200*
010300 working-storage  section.
010400*-----------------------
010500*
010600     77  Prog-Name           pic x(15) value "EX020 (1.0.03)".
010700*
010800     01  WS-Eof-Switch           pic x       value "N".
010900         88  EX2-End-Of-File             value "Y".
011000*
011100* In-memory copy of the whole master - loaded here rather than off
011200* the copybook 01-level so the occurs table can carry one entry per
011300* record without disturbing wsexp.cob's own single-record shape.
011400*
011500     01  EX2-Expense-Table.
011600         03  EX2-Entry               occurs 5000 times            112825VC
011700                                     indexed by EX2-Ix.
011800             05  EX2-Tbl-ID          pic 9(9)       comp.
011900             05  EX2-Tbl-Date        pic 9(8).
012000            05  EX2-Tbl-Date-Brk  redefines  EX2-Tbl-Date.
012100                07  EX2-Tbl-Date-CCYY   pic 9(4).
012200                07  EX2-Tbl-Date-MM     pic 9(2).
012300                07  EX2-Tbl-Date-DD     pic 9(2).
012400             05  EX2-Tbl-Amount      pic s9(10)v99  comp-3.
012500            05  EX2-Tbl-Amt-Alt  redefines  EX2-Tbl-Amount
012600                                pic s9(10)v99  comp-3.
012700             05  EX2-Tbl-Vendor      pic x(200).
012800             05  EX2-Tbl-Desc        pic x(500).
012900             05  EX2-Tbl-Category    pic x(100).
013000             05  EX2-Tbl-Anomaly     pic x.
013100             05  EX2-Tbl-Created     pic 9(8).
013200         03  EX2-Tbl-Count           pic 9(4)   comp.
013300         03  EX2-Tbl-Full            pic x      value "N".
013400             88  EX2-Table-Overflow          value "Y".
013500        03  filler                  pic x(3)   value spaces.
013600*
013700     01  WS-Calc-Fields.
013800         03  WS-Sum-Amount           pic s9(13)v99  comp-3.
013900*
014000* Kept as a redefinition of WS-Sum-Amount under its old field name -
014100* the household summary screen still reads Total-Amount off a copy
014200* pasted from the pre-09/12/25 layout, cheaper to alias than to hunt
014300* down every reference.
014400*
014500        03  WS-Total-Amount  redefines  WS-Sum-Amount
014600                                        pic s9(13)v99  comp-3.
014700         03  WS-Match-Count          pic 9(7)       comp.
014800         03  WS-Mean-Amount          pic s9(10)v99  comp-3.
014900         03  WS-Threshold            pic s9(12)v99  comp-3.
015000         03  WS-Use-Multiplier       pic 9(3)v99    comp-3.
015100        03  filler                  pic x(4)       value spaces.
015200*
015300 linkage          section.
015400*-----------------------
015500*
015600     01  EX-Anomaly-Linkage.
015700         03  EXA-Function            pic x.
015800             88  EXA-Recalculate             value "R".
015900             88  EXA-Preview                 value "P".
016000         03  EXA-Category            pic x(100).
016100         03  EXA-Candidate-Amount    pic s9(10)v99  comp-3.
016200         03  EXA-Multiplier          pic 9(3)v99    comp-3.
016300         03  EXA-Result-Flag         pic x.
016400             88  EXA-Would-Be-Anomaly        value "Y".
016500             88  EXA-Would-Not-Be-Anomaly    value "N".
016600*
016700 procedure        division using EX-Anomaly-Linkage.
016800*=================================================
016900*
017000     move     "N"  to  EXA-Result-Flag.
017100     move     EXA-Multiplier  to  WS-Use-Multiplier.
017200     if       WS-Use-Multiplier = zero
017300              move  3.00  to  WS-Use-Multiplier.
017400*
017500     perform  A010-Load-Table.
017600     perform  A020-Total-The-Category.
017700*
017800     if       EXA-Recalculate
017900              if       WS-Match-Count > zero                      120525VC
018000                       perform  B010-Set-Category-Flags
018100                       perform  C010-Rewrite-File
018200              end-if
018300     else
018400              perform  D010-Answer-Preview
018500     end-if.
018600*
018700 Main-Exit.
018800     goback.
018900*
019000*****************************************************************
019100*  Read every record on the master into the working table - the  *
019200*  rewrite pass (recalculate mode) needs the untouched records   *
019300*  as well as the ones we are about to re-flag.                   *
019400*****************************************************************
019500*
019600 A010-Load-Table.
019700     move     zero  to  EX2-Tbl-Count.
019800     move     "N"   to  WS-Eof-Switch.
019900     move     "N"   to  EX2-Tbl-Full.
020000     open     input  EX-Expense-File.
020100     perform  A012-Read-One-Record  until  EX2-End-Of-File.
020200     close    EX-Expense-File.
020300 A010-Exit.
020400     exit.
020500*
020600 A012-Read-One-Record.
020700     read     EX-Expense-File
020800              at end
020900                move  "Y"  to  WS-Eof-Switch
021000              not at end
021100                perform  A015-Store-One-Entry
021200     end-read.
021300 A012-Exit.
021400     exit.
021500*
021600 A015-Store-One-Entry.
021700     if       EX2-Tbl-Count >= 5000
021800              move  "Y"  to  EX2-Tbl-Full
021900              go to  A015-Store-Exit
022000     end-if.
022100     add      1  to  EX2-Tbl-Count.
022200     set      EX2-Ix  to  EX2-Tbl-Count.
022300     move     EXP-ID          to  EX2-Tbl-ID (EX2-Ix).
022400     move     EXP-Date        to  EX2-Tbl-Date (EX2-Ix).
022500     move     EXP-Amount      to  EX2-Tbl-Amount (EX2-Ix).
022600     move     EXP-Vendor      to  EX2-Tbl-Vendor (EX2-Ix).
022700     move     EXP-Desc        to  EX2-Tbl-Desc (EX2-Ix).
022800     move     EXP-Category    to  EX2-Tbl-Category (EX2-Ix).
022900     move     EXP-Anomaly     to  EX2-Tbl-Anomaly (EX2-Ix).
023000     move     EXP-Created     to  EX2-Tbl-Created (EX2-Ix).
023100 A015-Store-Exit.
023200     exit.
023300*
023400*****************************************************************
023500*  Sum and count the records that belong to the requested         *
023600*  category - used by both functions.                             *
023700*****************************************************************
023800*
023900 A020-Total-The-Category.
024000     move     zero  to  WS-Sum-Amount  WS-Match-Count.
024100     perform  A021-Total-One-Entry
024200              varying EX2-Ix from 1 by 1 until EX2-Ix > EX2-Tbl-Count.
024300* Req 3411 - dropped ROUNDED below.  The mean feeds straight    081026VC
024400* into the threshold multiply and was never meant to round first -
024500* it was shifting the computed threshold at boundary amounts.
024600     if       WS-Match-Count > zero
024700              compute  WS-Mean-Amount =
024800                       WS-Sum-Amount / WS-Match-Count
024900              compute  WS-Threshold =
025000                       WS-Mean-Amount * WS-Use-Multiplier
025100     end-if.
025200 A020-Exit.
025300     exit.
025400*
025500 A021-Total-One-Entry.
025600     if       EX2-Tbl-Category (EX2-Ix) = EXA-Category
025700              add  EX2-Tbl-Amount (EX2-Ix)  to  WS-Sum-Amount
025800              add  1  to  WS-Match-Count
025900     end-if.
026000 A021-Exit.
026100     exit.
026200*
026300*****************************************************************
026400*  Recalculate mode - bring every record in the category up to    *
026500*  date against the threshold just computed.  Every record,      *
026600*  flagged or not before, is decided again from scratch.          *
026700*****************************************************************
026800*
026900 B010-Set-Category-Flags.
027000     perform  B011-Set-One-Flag
027100              varying EX2-Ix from 1 by 1 until EX2-Ix > EX2-Tbl-Count.
027200 B010-Exit.
027300     exit.
027400*
027500 B011-Set-One-Flag.
027600     if       EX2-Tbl-Category (EX2-Ix) = EXA-Category
027700              if     EX2-Tbl-Amount (EX2-Ix) > WS-Threshold
027800                     move  "Y"  to  EX2-Tbl-Anomaly (EX2-Ix)
027900              else
028000                     move  "N"  to  EX2-Tbl-Anomaly (EX2-Ix)
028100              end-if
028200     end-if.
028300 B011-Exit.
028400     exit.
028500*
028600*****************************************************************
028700*  Rewrite the whole master, in the same order it was read -      *
028800*  line sequential has no selective rewrite by key.                *
028900*****************************************************************
029000*
029100 C010-Rewrite-File.
029200     open     output  EX-Expense-File.
029300     perform  C011-Rewrite-One-Entry
029400              varying EX2-Ix from 1 by 1 until EX2-Ix > EX2-Tbl-Count.
029500     close    EX-Expense-File.
029600 C010-Exit.
029700     exit.
029800*
029900 C011-Rewrite-One-Entry.
030000     move     EX2-Tbl-ID (EX2-Ix)        to  EXP-ID.
030100     move     EX2-Tbl-Date (EX2-Ix)      to  EXP-Date.
030200     move     EX2-Tbl-Amount (EX2-Ix)    to  EXP-Amount.
030300     move     EX2-Tbl-Vendor (EX2-Ix)    to  EXP-Vendor.
030400     move     EX2-Tbl-Desc (EX2-Ix)      to  EXP-Desc.
030500     move     EX2-Tbl-Category (EX2-Ix)  to  EXP-Category.
030600     move     EX2-Tbl-Anomaly (EX2-Ix)   to  EXP-Anomaly.
030700     move     EX2-Tbl-Created (EX2-Ix)   to  EXP-Created.
030800     write    EX-Expense-Record.
030900 C011-Exit.
031000     exit.
031100*
031200*****************************************************************
031300*  Preview mode - zero records on file for the category always    *
031400*  answers "not anomalous" regardless of the candidate.           *
031500*****************************************************************
031600*
031700 D010-Answer-Preview.
031800     if       WS-Match-Count = zero
031900              move  "N"  to  EXA-Result-Flag
032000     else
032100              if     EXA-Candidate-Amount > WS-Threshold
032200                     move  "Y"  to  EXA-Result-Flag
032300              else
032400                     move  "N"  to  EXA-Result-Flag
032500              end-if
032600     end-if.
032700 D010-Exit.
032800     exit.
032900*
