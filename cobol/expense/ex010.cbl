000100*****************************************************************
000200*                                                               *
000300*                Expense Category Assignment                    *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         ex010.
001100*
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 21/11/2025.
001300*                        For Applewood Computers.
001400*
001500*    Installation.       Applewood Computers.
001600*
001700*    Date-written.       21/11/2025.
001800*
001900*    Date-compiled.
002000*
002100*    Security.           Copyright (C) 2025-2026 & later,
002200*                        Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public
002400*                        License.  See the file COPYING for
002500*                        details.
002600*
002700*    Remarks.            Given one vendor name, works out which of
002800*                        the household's spending categories it
002900*                        falls under by scanning the ordered
003000*                        keyword table copybook wscatrul.cob for
003100*                        the first keyword that is a substring of
003200*                        the (lower-cased, trimmed) vendor name.
003300*                        No match anywhere in the table gives
003400*                        "Other".  Called once per expense, from
003500*                        the manual-entry path and from ex030 for
003600*                        every accepted CSV row - never batches
003700*                        more than one vendor name per call.
003800*
003900*    Version.            See Prog-Name in ws.
004000*
004100*    Called modules.     None.
004200*
004300*    Error messages used. None.
004400*
004500* Changes:
004600* 21/11/25 vbc -     Created.
004700* 25/11/25 vbc -     Blank/all-spaces vendor now short circuits to
004800*                    "Other" straight off - was falling through the
004900*                    table scan and wasting 76 compares for nothing.
005000* 03/12/25 vbc -     Keyword compare now case folds the vendor name
005100*                    only once, before the table loop starts,
005200*                    instead of once per entry - table is scanned
005300*                    for every expense on a big CSV import and the
005400*                    old way was needlessly slow.
005500*
005600*************************************************************************
005700*
005800* Copyright Notice.
005900* ****************
006000*
006100* These files and programs are part of the Applewood Computers
006200* Accounting System and is copyright (c) Vincent B Coen.
006300* 1976-2026 and later.
006400*
006500* This program is now free software; you can redistribute it
006600* and/or modify it under the terms of the GNU General Public
006700* License as published by the Free Software Foundation; version 3
006800* and later as revised for personal usage only and that includes
006900* for use within a business but without repackaging or for Resale
007000* in any way.
007100*
007200* ACAS is distributed in the hope that it will be useful, but
007300* WITHOUT ANY WARRANTY; without even the implied warranty of
007400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
007500* GNU General Public License for more details.
007600*
007700*************************************************************************
007800*
007900 environment             division.
008000*===============================
008100*
008200     copy  "envdiv.cob".
008300 input-output            section.
008400*
008500 data                    division.
008600*===============================
008700 working-storage  section.
008800*-----------------------
008900*
009000     77  Prog-Name           pic x(15) value "EX010 (1.0.03)".
009100*
009200     copy  "wscatrul.cob".
009300*
009400     01  WS-Vendor-Work          pic x(200).
009500     01  WS-Vendor-Eff-Len       pic 999      comp.
009600*
009700* Alternate view of the leading 60 bytes of the folded vendor
009800* name - used only by the debug DISPLAY when EX-PR1-Debugging
009900* is on, so a run's DISPLAY output does not spill 200 bytes.
010000*
010100     01  WS-Vendor-Head-View  redefines  WS-Vendor-Work.
010200         03  WS-Vendor-Head       pic x(60).
010300         03  filler               pic x(140).
010400*
010500     01  WS-Key-Work.
010600         03  WS-Key-Text          pic x(20).
010700         03  WS-Key-Eff-Len       pic 99       comp.
010800         03  filler               pic x(2)     value spaces.
010900*
011000     01  WS-Key-Alt-View  redefines  WS-Key-Work.
011100         03  WS-Key-First-Char    pic x.
011200         03  filler               pic x(21).
011300*
011400     01  WS-Scan-Fields.
011500         03  WS-Scan-Pos          pic 999      comp.
011600         03  WS-Scan-Limit        pic 999      comp.
011700         03  WS-Found             pic x        value "N".
011800             88  EX-Cat-Found                value "Y".
011900         03  WS-Ix                pic 99       comp.
012000         03  filler               pic x(3)     value spaces.
012100*
012200     01  WS-Scan-Alt-View  redefines  WS-Scan-Fields.
012300         03  WS-Scan-Pos-Alt      pic 999      comp.
012400         03  filler               pic x(6).
012500*
012600*
012700 linkage          section.
012800*-----------------------
012900*
013000     01  EX-Cat-Linkage.
013100         03  EXC-Vendor-Name      pic x(200).
013200         03  EXC-Category         pic x(100).
013300*
013400 procedure        division using EX-Cat-Linkage.
013500*=================================================
013600*
013700     move     spaces  to  EXC-Category.
013800     move     EXC-Vendor-Name  to  WS-Vendor-Work.
013900     inspect  WS-Vendor-Work  converting                          120325VC
014000              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
014100              to  "abcdefghijklmnopqrstuvwxyz".
014200*
014300     perform  A010-Trim-Vendor.
014400     if       WS-Vendor-Eff-Len = zero                            112525VC
014500              move  "Other"  to  EXC-Category
014600              go to  Main-Exit
014700     end-if.
014800*
014900     move     "N"  to  WS-Found.
015000     perform  B010-Try-One-Keyword
015100              varying EX-Cat-Ix from 1 by 1
015200              until    EX-Cat-Ix > 76
015300                       or  EX-Cat-Found.
015400*
015500     if       not EX-Cat-Found
015600              move  "Other"  to  EXC-Category
015700     end-if.
015800*
015900 Main-Exit.
016000     exit     program.
016100*
016200*****************************************************************
016300*  Trim trailing spaces off the lower-cased vendor name.         *
016400*****************************************************************
016500*
016600 A010-Trim-Vendor.
016700     move     zero  to  WS-Vendor-Eff-Len.
016800     perform  A011-Test-One-Char
016900              varying WS-Ix from 200 by -1 until WS-Ix < 1.
017000 A010-Exit.
017100     exit.
017200*
017300 A011-Test-One-Char.
017400     if       WS-Vendor-Work (WS-Ix:1) not = space
017500              move  WS-Ix  to  WS-Vendor-Eff-Len
017600              go to  A010-Exit
017700     end-if.
017800 A011-Exit.
017900     exit.
018000*
018100*****************************************************************
018200*  Try the keyword at the current table index against every      *
018300*  starting position in the vendor name - first hit wins.         *
018400*****************************************************************
018500*
018600 B010-Try-One-Keyword.
018700     move     EX-Rule-Keyword (EX-Cat-Ix)  to  WS-Key-Text.
018800     move     zero  to  WS-Key-Eff-Len.
018900     perform  B011-Test-One-Key-Char
019000              varying WS-Ix from 20 by -1 until WS-Ix < 1.
019100 B010-Got-Len.
019200     if       WS-Key-Eff-Len = zero
019300              go to  B010-Exit.
019400     if       WS-Key-Eff-Len > WS-Vendor-Eff-Len
019500              go to  B010-Exit.
019600*
019700     compute  WS-Scan-Limit =
019800              WS-Vendor-Eff-Len - WS-Key-Eff-Len + 1.
019900     perform  B012-Test-One-Position
020000              varying WS-Scan-Pos from 1 by 1
020100              until    WS-Scan-Pos > WS-Scan-Limit.
020200 B010-Exit.
020300     exit.
020400*
020500 B011-Test-One-Key-Char.
020600     if       WS-Key-Text (WS-Ix:1) not = space
020700              move  WS-Ix  to  WS-Key-Eff-Len
020800              go to  B010-Got-Len
020900     end-if.
021000 B011-Exit.
021100     exit.
021200*
021300 B012-Test-One-Position.
021400     if       WS-Vendor-Work
021500               (WS-Scan-Pos:WS-Key-Eff-Len)
021600              = WS-Key-Text (1:WS-Key-Eff-Len)
021700              move  EX-Rule-Category (EX-Cat-Ix)
021800                                     to  EXC-Category
021900              move  "Y"  to  WS-Found
022000              go to  B010-Exit
022100     end-if.
022200 B012-Exit.
022300     exit.
022400*
