000100*****************************************************************
000200*                                                               *
000300*                Expense Dashboard Report Assembler              *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         ex040.
001100*
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 24/11/2025.
001300*                        For Applewood Computers.
001400*
001500*    Installation.       Applewood Computers.
001600*
001700*    Date-written.       24/11/2025.
001800*
001900*    Date-compiled.
002000*
002100*    Security.           Copyright (C) 2025-2026 & later,
002200*                        Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public
002400*                        License.  See the file COPYING for
002500*                        details.
002600*
002700*    Remarks.            Reads the whole expense master once,
002800*                        building the three accumulation tables in
002900*                        wsrpt.cob (month+category, category, and
003000*                        vendor) plus the anomaly list, then prints
003100*                        the four-part household dashboard - see
003200*                        REPORTS in the run book for the column
003300*                        layout of each part.  Read only - this
003400*                        program never writes the master.
003500*
003600*                        NOTE ON REPORT WRITER.  vacprint.cbl and
003700*                        pyrgstr.cbl both carry an RD paragraph
003800*                        that nothing ever GENERATEs - see
003900*                        vacprint's own "Above WILL be wrong" note.
004000*                        Rather than inherit that dead end this
004100*                        module builds each print line by hand and
004200*                        WRITEs it, the way maps09 builds a screen
004300*                        line - it costs more code but it actually
004400*                        runs.
004500*
004600*    Version.            See Prog-Name in ws.
004700*
004800*    Called modules.     None - all three sort passes are done as
004900*                        in-memory stable table sorts, no SORT
005000*                        verb, because none of the three sections
005100*                        needs more rows than fits comfortably in
005200*                        wsrpt.cob's tables.
005300*
005400*    Error messages used. None.
005500*
005600* Changes:
005700* 24/11/25 vbc -     Created.
005800* 02/12/25 vbc -     Category and vendor sorts changed from a plain
005900*                    SORT verb to the hand insertion sort below -
006000*                    SORT does not guarantee stable ordering on
006100*                    every runtime and the report spec calls for
006200*                    ties to stay in first-seen order.
006300* 09/12/25 vbc -     Section 1 no longer re-sorts RPT-MC-Table -
006400*                    the load pass already builds it in month-major
006500*                    order off the master, so the control break can
006600*                    run straight down the table as read.
006700* 10/08/26 vbc -     Fix req 3384.  dd015's month break print was 081026VC
006800*                    zeroing RPT-Grand-Month-Total to rebuild it by
006900*                    re-scanning RPT-MC-Table with RPT-MC-Ix - the
007000*                    same index the outer perform in dd010/dd012 is
007100*                    still on, so the scan left it sitting past
007200*                    RPT-MC-Count and the section total printed
007300*                    zero, with anything after the first month break
007400*                    dropped off the report to boot.  Section 2's
007500*                    dd020 was never in this trouble - it just
007600*                    trusts the one grand total bb020 built on the
007700*                    load pass and never touches it again.  Section 1
007800*                    now does the same: RPT-Grand-Month-Total is
007900*                    left alone after the load pass, and a new
008000*                    WS-Month-Break-Total in ws carries the running
008100*                    subtotal for the month heading only.  Killed
008200*                    the dd016 re-scan paragraph, it has no job left.
008300* 10/08/26 vbc -     Req 3407.  The 09/12/25 note above was       081026VC
008400*                    wrong - RPT-MC-Table is only ever in
008500*                    first-seen order off a straight, unsorted read
008600*                    of the master, which SPEC calls out as having
008700*                    no required write order.  A back-dated CSV
008800*                    import or an out-of-order manual entry breaks
008900*                    the "already month-major" assumption and gets
009000*                    Section 1 printing spurious extra month breaks
009100*                    out of order.  New cc005 sorts the table by
009200*                    month then category, same as cc010/cc020/cc040
009300*                    already do for their own tables, before
009400*                    dd010-Print-Section-1 runs.
009500*
009600*************************************************************************
009700*
009800* Copyright Notice.
009900* ****************
010000*
010100* These files and programs are part of the Applewood Computers
010200* Accounting System and is copyright (c) Vincent B Coen.
010300* 1976-2026 and later.
010400*
010500* This program is now free software; you can redistribute it
010600* and/or modify it under the terms of the GNU General Public
010700* License as published by the Free Software Foundation; version 3
010800* and later as revised for personal usage only and that includes
010900* for use within a business but without repackaging or for Resale
011000* in any way.
011100*
011200* ACAS is distributed in the hope that it will be useful, but
011300* WITHOUT ANY WARRANTY; without even the implied warranty of
011400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
011500* GNU General Public License for more details.
011600*
011700*************************************************************************
011800*
011900 environment             division.
012000*===============================
012100*
012200     copy  "envdiv.cob".
012300 input-output            section.
012400     copy  "selexp.cob".
012500     copy  "selexpr1.cob".
012600     copy  "selprint.cob".
012700*
012800 data                    division.
012900*===============================
013000 file                     section.
013100*
013200     copy  "fdexp.cob".
013300     copy  "fdexpr1.cob".
013400*
013500     FD  Print-File.
013600     01  Print-Line              pic x(132).
013700*
013800 working-storage  section.
013900*-----------------------
014000*
014100     77  Prog-Name           pic x(15) value "EX040 (1.0.03)".
014200*
014300     copy  "wsstat.cob".
014400     copy  "wsrpt.cob".
014500*
014600     01  WS-Switches.
014700         03  WS-Exp-Eof-Sw       pic x       value "N".
014800             88  EX4-End-Of-File          value "Y".
014900        03  filler              pic x(2)   value spaces.
015000*
015100     01  WS-Banner-Line.
015200         03  filler              pic x(1)    value space.
015300         03  WS-BL-Title         pic x(40).
015400         03  filler              pic x(2)    value spaces.
015500         03  WS-BL-Owner         pic x(40).
015600         03  filler              pic x(49)   value spaces.
015700*
015800     01  WS-Month-Work           pic x(7).
015900*
016000* 08/10/26 vbc - New.  Running subtotal for the month heading
016100*                currently being printed in dd010 below - RPT-
016200*                Grand-Month-Total is the load-pass grand total  081026VC
016300*                for the whole section and must not be re-used
016400*                for this.
016500     01  WS-Month-Break-Total    pic s9(10)v99  comp-3.
016600*
016700* Redefine 3 of 3 - splits the ccyy/mm bucket key apart for the
016800* month-break heading line, so the heading does not need its own
016900* MOVE-CORRESPONDING style unpack.
017000*
017100    01  WS-MW-Brk  redefines  WS-Month-Work.
017200        03  WS-MW-CCYY          pic 9(4).
017300        03  WS-MW-Sep           pic x.
017400        03  WS-MW-MM            pic 99.
017500*
017600* Redefine 1 of 3 (plus EXP-Date-Brk carried in from wsexp.cob) -
017700* breaks a CCYYMMDD field down for the anomaly section's date
017800* column.
017900*
018000     01  WS-Print-Date-Work.
018100         03  WS-PD-Ccyymmdd      pic 9(8).
018200     01  WS-PD-Brk  redefines  WS-Print-Date-Work.
018300         03  WS-PD-CCYY          pic 9(4).
018400         03  WS-PD-MM            pic 9(2).
018500         03  WS-PD-DD            pic 9(2).
018600     01  WS-PD-Text              pic x(10).
018700*
018800* Redefine 2 of 3 - the 100 byte category name is only shown 20
018900* characters wide in section 1; this is how a fixed-width shop
019000* copybook gets a "short view" without a separate MOVE routine.
019100*
019200     01  WS-Cat-Print-Work.
019300         03  WS-CP-Full          pic x(100).
019400     01  WS-CP-Short  redefines  WS-Cat-Print-Work.
019500         03  WS-CP-Show          pic x(20).
019600         03  filler              pic x(80).
019700*
019800* 10/08/26 vbc - Req 3407.  New hold area - Section 1 now runs  081026VC
019900*                a fourth stable insertion sort, same technique
020000*                as the other three, on RPT-MC-Table.  See cc005
020100*                below for why.
020200     01  WS-Month-Hold.
020300         03  WS-MH-Month        pic x(7).
020400         03  WS-MH-Category     pic x(100).
020500         03  WS-MH-Total        pic s9(10)v99  comp-3.
020600         03  filler             pic x(4)   value spaces.
020700*
020800* Hold areas for the (now four) stable insertion sorts.
020900*
021000     01  WS-Cat-Hold.
021100         03  WS-CH-Name          pic x(100).
021200         03  WS-CH-Total         pic s9(10)v99  comp-3.
021300         03  WS-CH-Count         pic 9(7)       comp.
021400         03  filler              pic x(4)   value spaces.
021500*
021600     01  WS-Ven-Hold.
021700         03  WS-VH-Name          pic x(200).
021800         03  WS-VH-Total         pic s9(10)v99  comp-3.
021900         03  WS-VH-Count         pic 9(7)       comp.
022000         03  filler              pic x(4)   value spaces.
022100*
022200     01  WS-Anom-Hold.
022300         03  WS-AH-Date          pic 9(8).
022400         03  WS-AH-Vendor        pic x(200).
022500         03  WS-AH-Category      pic x(100).
022600         03  WS-AH-Amount        pic s9(10)v99  comp-3.
022700         03  filler              pic x(4)   value spaces.
022800*
022900     01  WS-Sort-Ix              pic 9(4)   comp.
023000     01  WS-Sort-Jx              pic 9(4)   comp.
023100*
023200* Print line templates - one 01 per line shape, each with its own
023300* trailing FILLER pad, built and WRITEd by hand (see the header
023400* note on why this isn't a Report Writer RD).
023500*
023600     01  WS-Title-Line.
023700         03  filler              pic x(1)    value space.
023800         03  WS-TL-Text          pic x(60).
023900         03  filler              pic x(71)   value spaces.
024000*
024100     01  WS-Blank-Line           pic x(132)  value spaces.
024200*
024300     01  WS-Col-Hdg-1-Line.
024400         03  filler              pic x(1)    value space.
024500         03  filler              pic x(7)    value "MONTH".
024600         03  filler              pic x(3)    value spaces.
024700         03  filler              pic x(20)   value "CATEGORY".
024800         03  filler              pic x(3)    value spaces.
024900         03  filler              pic x(17)   value "AMOUNT".
025000         03  filler              pic x(81)   value spaces.
025100*
025200     01  WS-Det-1-Line.
025300         03  filler              pic x(1)    value space.
025400         03  WS-D1-Month         pic x(7).
025500         03  filler              pic x(3)    value spaces.
025600         03  WS-D1-Category      pic x(20).
025700         03  filler              pic x(3)    value spaces.
025800         03  WS-D1-Amount        pic -Z,ZZZ,ZZZ,ZZ9.99.
025900         03  filler              pic x(64)   value spaces.
026000*
026100     01  WS-Brk-1-Line.
026200         03  filler              pic x(1)    value space.
026300         03  filler              pic x(11)   value "TOTAL FOR ".
026400         03  WS-B1-Month         pic x(7).
026500         03  filler              pic x(2)    value spaces.
026600         03  WS-B1-Amount        pic -Z,ZZZ,ZZZ,ZZ9.99.
026700         03  filler              pic x(84)   value spaces.
026800*
026900     01  WS-Grand-1-Line.
027000         03  filler              pic x(1)    value space.
027100         03  filler              pic x(24)   value
027200                    "GRAND TOTAL ALL MONTHS ".
027300         03  WS-G1-Amount        pic -Z,ZZZ,ZZZ,ZZ9.99.
027400         03  filler              pic x(90)   value spaces.
027500*
027600     01  WS-Col-Hdg-2-Line.
027700         03  filler              pic x(1)    value space.
027800         03  filler              pic x(20)   value "CATEGORY".
027900         03  filler              pic x(3)    value spaces.
028000         03  filler              pic x(9)    value "COUNT".
028100         03  filler              pic x(3)    value spaces.
028200         03  filler              pic x(17)   value "TOTAL".
028300         03  filler              pic x(79)   value spaces.
028400*
028500     01  WS-Det-2-Line.
028600         03  filler              pic x(1)    value space.
028700         03  WS-D2-Category      pic x(20).
028800         03  filler              pic x(3)    value spaces.
028900         03  WS-D2-Count         pic zzz,zz9.
029000         03  filler              pic x(3)    value spaces.
029100         03  WS-D2-Amount        pic -Z,ZZZ,ZZZ,ZZ9.99.
029200         03  filler              pic x(59)   value spaces.
029300*
029400     01  WS-Grand-2-Line.
029500         03  filler              pic x(1)    value space.
029600         03  filler              pic x(13)   value "GRAND TOTAL ".
029700         03  WS-G2-Count         pic zzz,zz9.
029800         03  filler              pic x(3)    value spaces.
029900         03  WS-G2-Amount        pic -Z,ZZZ,ZZZ,ZZ9.99.
030000         03  filler              pic x(79)   value spaces.
030100*
030200     01  WS-Col-Hdg-3-Line.
030300         03  filler              pic x(1)    value space.
030400         03  filler              pic x(30)   value "VENDOR".
030500         03  filler              pic x(2)    value spaces.
030600         03  filler              pic x(9)    value "COUNT".
030700         03  filler              pic x(3)    value spaces.
030800         03  filler              pic x(17)   value "TOTAL".
030900         03  filler              pic x(70)   value spaces.
031000*
031100     01  WS-Det-3-Line.
031200         03  filler              pic x(1)    value space.
031300         03  WS-D3-Vendor        pic x(30).
031400         03  filler              pic x(2)    value spaces.
031500         03  WS-D3-Count         pic zzz,zz9.
031600         03  filler              pic x(3)    value spaces.
031700         03  WS-D3-Amount        pic -Z,ZZZ,ZZZ,ZZ9.99.
031800         03  filler              pic x(50)   value spaces.
031900*
032000     01  WS-Col-Hdg-4-Line.
032100         03  filler              pic x(1)    value space.
032200         03  filler              pic x(11)   value "DATE".
032300         03  filler              pic x(2)    value spaces.
032400         03  filler              pic x(30)   value "VENDOR".
032500         03  filler              pic x(2)    value spaces.
032600         03  filler              pic x(20)   value "CATEGORY".
032700         03  filler              pic x(3)    value spaces.
032800         03  filler              pic x(17)   value "AMOUNT".
032900         03  filler              pic x(47)   value spaces.
033000*
033100     01  WS-Det-4-Line.
033200         03  filler              pic x(1)    value space.
033300         03  WS-D4-Date          pic x(10).
033400         03  filler              pic x(3)    value spaces.
033500         03  WS-D4-Vendor        pic x(30).
033600         03  filler              pic x(2)    value spaces.
033700         03  WS-D4-Category      pic x(20).
033800         03  filler              pic x(3)    value spaces.
033900         03  WS-D4-Amount        pic -Z,ZZZ,ZZZ,ZZ9.99.
034000         03  filler              pic x(46)   value spaces.
034100*
034200     01  WS-Anom-Ftr-Line.
034300         03  filler              pic x(1)    value space.
034400         03  filler              pic x(16)   value
034500                    "ANOMALY COUNT = ".
034600         03  WS-AF-Count         pic zzz,zz9.
034700         03  filler              pic x(102)  value spaces.
034800*
034900 procedure        division.
035000*=================================================
035100*
035200     perform  aa010-Open-Files.
035300     perform  aa020-Load-And-Accumulate.
035400     close    EX-Expense-File.
035500*
035600     move     EX-PR1-Report-Title  to  WS-BL-Title.
035700     move     EX-PR1-Owner-Name    to  WS-BL-Owner.
035800     write    Print-Line  from  WS-Banner-Line  after  advancing
035900                                page.
036000*
036100     perform  cc005-Sort-Month-Category-Table.                    081026VC
036200     perform  cc010-Sort-Category-Table.
036300     perform  cc020-Sort-Vendor-Table.
036400     perform  cc030-Build-Top5.
036500     perform  cc040-Sort-Anomaly-Table.
036600*
036700     perform  dd010-Print-Section-1.
036800     perform  dd020-Print-Section-2.
036900     perform  dd030-Print-Section-3.
037000     perform  dd040-Print-Section-4.
037100*
037200     close    Print-File.
037300     close    EX-Param1-File.
037400*
037500 Main-Exit.
037600     stop     run.
037700*
037800*****************************************************************
037900*  Open everything and pick up the report title from param1.       *
038000*****************************************************************
038100*
038200 aa010-Open-Files.
038300     move     zero  to  RPT-MC-Count  RPT-Cat-Tbl-Count
038400                        RPT-Ven-Tbl-Count  RPT-Top5-Filled
038500                        RPT-Anom-Tbl-Count  RPT-Anomaly-Count.
038600     move     zero  to  RPT-Grand-Month-Total  RPT-Grand-Cat-Total
038700                        RPT-Grand-Cat-Count.
038800     move     "N"   to  RPT-Ven-Overflow  WS-Exp-Eof-Sw.
038900     open     input  EX-Param1-File.
039000     move     1  to  EX-PR1-RRN.
039100     read     EX-Param1-File.
039200     close    EX-Param1-File.
039300     open     input   EX-Expense-File.
039400     open     output  Print-File.
039500 aa010-Exit.
039600     exit.
039700*
039800*****************************************************************
039900*  One pass over the master - three accumulation tables plus      *
040000*  the anomaly list built together.                                *
040100*****************************************************************
040200*
040300 aa020-Load-And-Accumulate.
040400     perform  aa021-Read-One-Record  until  EX4-End-Of-File.
040500 aa020-Exit.
040600     exit.
040700*
040800 aa021-Read-One-Record.
040900     read     EX-Expense-File
041000              at end
041100                move  "Y"  to  WS-Exp-Eof-Sw
041200              not at end
041300                perform  bb010-Accumulate-One-Record
041400     end-read.
041500 aa021-Exit.
041600     exit.
041700*
041800 bb010-Accumulate-One-Record.
041900     move     spaces  to  WS-Month-Work.
042000     string   EXP-Date-CCYY  delimited by size
042100              "-"            delimited by size
042200              EXP-Date-MM    delimited by size
042300              into  WS-Month-Work.
042400     perform  bb020-Accumulate-Month-Category.
042500     perform  bb030-Accumulate-Category-Total.
042600     perform  bb040-Accumulate-Vendor-Total.
042700     if       EX-Anomaly-Yes
042800              perform  bb050-Stage-Anomaly
042900     end-if.
043000 bb010-Exit.
043100     exit.
043200*
043300 bb020-Accumulate-Month-Category.
043400     perform  bb021-Test-One-Month-Category
043500              varying RPT-MC-Ix from 1 by 1
043600              until    RPT-MC-Ix > RPT-MC-Count.
043700     if       RPT-MC-Count < 500
043800              add  1  to  RPT-MC-Count
043900              move  WS-Month-Work
044000                              to  RPT-Month (RPT-MC-Count)
044100              move  EXP-Category
044200                              to  RPT-Category (RPT-MC-Count)
044300              move  EXP-Amount
044400                              to  RPT-Month-Total (RPT-MC-Count)
044500              add   EXP-Amount  to  RPT-Grand-Month-Total
044600     end-if.
044700 bb020-Exit.
044800     exit.
044900*
045000 bb021-Test-One-Month-Category.
045100     if       RPT-Month (RPT-MC-Ix) = WS-Month-Work
045200       and    RPT-Category (RPT-MC-Ix) = EXP-Category
045300              add  EXP-Amount
045400                     to  RPT-Month-Total (RPT-MC-Ix)
045500              add  EXP-Amount  to  RPT-Grand-Month-Total
045600              go to  bb020-Exit
045700     end-if.
045800 bb021-Exit.
045900     exit.
046000*
046100 bb030-Accumulate-Category-Total.
046200     perform  bb031-Test-One-Category
046300              varying RPT-CAT-Ix from 1 by 1
046400              until    RPT-CAT-Ix > RPT-Cat-Tbl-Count.
046500     if       RPT-Cat-Tbl-Count < 50
046600              add  1  to  RPT-Cat-Tbl-Count
046700              move  EXP-Category
046800                        to  RPT-Cat-Name (RPT-Cat-Tbl-Count)
046900              move  EXP-Amount
047000                        to  RPT-Cat-Total (RPT-Cat-Tbl-Count)
047100              move  1   to  RPT-Cat-Count (RPT-Cat-Tbl-Count)
047200              add   EXP-Amount  to  RPT-Grand-Cat-Total
047300              add   1  to  RPT-Grand-Cat-Count
047400     end-if.
047500 bb030-Exit.
047600     exit.
047700*
047800 bb031-Test-One-Category.
047900     if       RPT-Cat-Name (RPT-CAT-Ix) = EXP-Category
048000              add  EXP-Amount
048100                     to  RPT-Cat-Total (RPT-CAT-Ix)
048200              add  1  to  RPT-Cat-Count (RPT-CAT-Ix)
048300              add  EXP-Amount  to  RPT-Grand-Cat-Total
048400              add  1  to  RPT-Grand-Cat-Count
048500              go to  bb030-Exit
048600     end-if.
048700 bb031-Exit.
048800     exit.
048900*
049000 bb040-Accumulate-Vendor-Total.
049100     perform  bb041-Test-One-Vendor
049200              varying RPT-VEN-Ix from 1 by 1
049300              until    RPT-VEN-Ix > RPT-Ven-Tbl-Count.
049400     if       RPT-Ven-Tbl-Count < 2000
049500              add  1  to  RPT-Ven-Tbl-Count
049600              move  EXP-Vendor
049700                        to  RPT-Vendor-Name (RPT-Ven-Tbl-Count)
049800              move  EXP-Amount
049900                        to  RPT-Vendor-Total (RPT-Ven-Tbl-Count)
050000              move  1   to  RPT-Vendor-Count (RPT-Ven-Tbl-Count)
050100     else
050200              move  "Y"  to  RPT-Ven-Overflow
050300     end-if.
050400 bb040-Exit.
050500     exit.
050600*
050700 bb041-Test-One-Vendor.
050800     if       RPT-Vendor-Name (RPT-VEN-Ix) = EXP-Vendor
050900              add  EXP-Amount
051000                     to  RPT-Vendor-Total (RPT-VEN-Ix)
051100              add  1  to  RPT-Vendor-Count (RPT-VEN-Ix)
051200              go to  bb040-Exit
051300     end-if.
051400 bb041-Exit.
051500     exit.
051600*
051700 bb050-Stage-Anomaly.
051800     if       RPT-Anom-Tbl-Count >= 5000
051900              go to  bb050-Exit.
052000     add      1  to  RPT-Anom-Tbl-Count.
052100     set      RPT-Anom-Ix  to  RPT-Anom-Tbl-Count.
052200     move     EXP-Date       to  RPT-Anom-Date (RPT-Anom-Ix).
052300     move     EXP-Vendor     to  RPT-Anom-Vendor (RPT-Anom-Ix).
052400     move     EXP-Category   to  RPT-Anom-Category (RPT-Anom-Ix).
052500     move     EXP-Amount     to  RPT-Anom-Amount (RPT-Anom-Ix).
052600     add      1  to  RPT-Anomaly-Count.
052700 bb050-Exit.
052800     exit.
052900*
053000*****************************************************************
053100*  Stable insertion sort, ascending on month then category -       *
053200*  RPT-MC-Table.  Req 3407 - the master has no required write     *
053300*  order (a back-dated CSV import or an out-of-order manual entry *
053400*  both land wherever aa020-Load-And-Accumulate first sees them), *
053500*  and RPT-MC-Table was only ever in first-seen order off that    *
053600*  straight read, unlike the category/vendor/anomaly tables below *
053700*  which have always been explicitly sorted.  Same technique as    *
053800*  cc010 below, just ascending instead of descending and on two    *
053900*  key fields instead of one.                                      *
054000*****************************************************************
054100*
054200 cc005-Sort-Month-Category-Table.                                 081026VC
054300     if       RPT-MC-Count < 2
054400              go to  cc005-Exit.
054500     perform  cc006-Insert-One-Month-Category
054600              varying WS-Sort-Ix from 2 by 1
054700              until    WS-Sort-Ix > RPT-MC-Count.
054800 cc005-Exit.
054900     exit.
055000*
055100 cc006-Insert-One-Month-Category.
055200     move     RPT-Month (WS-Sort-Ix)       to  WS-MH-Month.
055300     move     RPT-Category (WS-Sort-Ix)    to  WS-MH-Category.
055400     move     RPT-Month-Total (WS-Sort-Ix) to  WS-MH-Total.
055500     move     WS-Sort-Ix  to  WS-Sort-Jx.
055600     perform  cc007-Shift-One-Month-Category
055700              until  WS-Sort-Jx <= 1
055800              or     RPT-Month (WS-Sort-Jx - 1) < WS-MH-Month
055900              or    (RPT-Month (WS-Sort-Jx - 1) = WS-MH-Month
056000                     and  RPT-Category (WS-Sort-Jx - 1)
056100                                       <= WS-MH-Category).
056200     move     WS-MH-Month     to  RPT-Month (WS-Sort-Jx).
056300     move     WS-MH-Category  to  RPT-Category (WS-Sort-Jx).
056400     move     WS-MH-Total     to  RPT-Month-Total (WS-Sort-Jx).
056500 cc006-Exit.
056600     exit.
056700*
056800 cc007-Shift-One-Month-Category.
056900     move     RPT-Month (WS-Sort-Jx - 1)
057000                              to  RPT-Month (WS-Sort-Jx).
057100     move     RPT-Category (WS-Sort-Jx - 1)
057200                              to  RPT-Category (WS-Sort-Jx).
057300     move     RPT-Month-Total (WS-Sort-Jx - 1)
057400                              to  RPT-Month-Total (WS-Sort-Jx).
057500     subtract 1  from  WS-Sort-Jx.
057600 cc007-Exit.
057700     exit.
057800*
057900*****************************************************************
058000*  Stable insertion sort, descending on total - category table.  *
058100*  Ties stay in first-seen order because the shift loop stops     *
058200*  the moment it finds an entry that is not smaller than the      *
058300*  one being inserted.                                             *
058400*****************************************************************
058500*
058600 cc010-Sort-Category-Table.                                       120225VC
058700     if       RPT-Cat-Tbl-Count < 2
058800              go to  cc010-Exit.
058900     perform  cc011-Insert-One-Category
059000              varying WS-Sort-Ix from 2 by 1
059100              until    WS-Sort-Ix > RPT-Cat-Tbl-Count.
059200 cc010-Exit.
059300     exit.
059400*
059500 cc011-Insert-One-Category.
059600     move     RPT-Cat-Name (WS-Sort-Ix)   to  WS-CH-Name.
059700     move     RPT-Cat-Total (WS-Sort-Ix)  to  WS-CH-Total.
059800     move     RPT-Cat-Count (WS-Sort-Ix)  to  WS-CH-Count.
059900     move     WS-Sort-Ix  to  WS-Sort-Jx.
060000     perform  cc012-Shift-One-Category
060100              until  WS-Sort-Jx <= 1
060200              or  RPT-Cat-Total (WS-Sort-Jx - 1) >= WS-CH-Total.
060300     move     WS-CH-Name    to  RPT-Cat-Name (WS-Sort-Jx).
060400     move     WS-CH-Total   to  RPT-Cat-Total (WS-Sort-Jx).
060500     move     WS-CH-Count   to  RPT-Cat-Count (WS-Sort-Jx).
060600 cc011-Exit.
060700     exit.
060800*
060900 cc012-Shift-One-Category.
061000     move     RPT-Cat-Name (WS-Sort-Jx - 1)
061100                              to  RPT-Cat-Name (WS-Sort-Jx).
061200     move     RPT-Cat-Total (WS-Sort-Jx - 1)
061300                              to  RPT-Cat-Total (WS-Sort-Jx).
061400     move     RPT-Cat-Count (WS-Sort-Jx - 1)
061500                              to  RPT-Cat-Count (WS-Sort-Jx).
061600     subtract 1  from  WS-Sort-Jx.
061700 cc012-Exit.
061800     exit.
061900*
062000*****************************************************************
062100*  Same idea, descending on total - vendor table.  Sorting the    *
062200*  whole table (not just picking 5) is simplest and gives exactly *
062300*  the tie-break rule (first-seen order) the top-5 cut needs.      *
062400*****************************************************************
062500*
062600 cc020-Sort-Vendor-Table.
062700     if       RPT-Ven-Tbl-Count < 2
062800              go to  cc020-Exit.
062900     perform  cc021-Insert-One-Vendor
063000              varying WS-Sort-Ix from 2 by 1
063100              until    WS-Sort-Ix > RPT-Ven-Tbl-Count.
063200 cc020-Exit.
063300     exit.
063400*
063500 cc021-Insert-One-Vendor.
063600     move     RPT-Vendor-Name (WS-Sort-Ix)   to  WS-VH-Name.
063700     move     RPT-Vendor-Total (WS-Sort-Ix)  to  WS-VH-Total.
063800     move     RPT-Vendor-Count (WS-Sort-Ix)  to  WS-VH-Count.
063900     move     WS-Sort-Ix  to  WS-Sort-Jx.
064000     perform  cc022-Shift-One-Vendor
064100              until  WS-Sort-Jx <= 1
064200              or  RPT-Vendor-Total (WS-Sort-Jx - 1) >= WS-VH-Total.
064300     move     WS-VH-Name  to  RPT-Vendor-Name (WS-Sort-Jx).
064400     move     WS-VH-Total to  RPT-Vendor-Total (WS-Sort-Jx).
064500     move     WS-VH-Count to  RPT-Vendor-Count (WS-Sort-Jx).
064600 cc021-Exit.
064700     exit.
064800*
064900 cc022-Shift-One-Vendor.
065000     move     RPT-Vendor-Name (WS-Sort-Jx - 1)
065100                          to  RPT-Vendor-Name (WS-Sort-Jx).
065200     move     RPT-Vendor-Total (WS-Sort-Jx - 1)
065300                          to  RPT-Vendor-Total (WS-Sort-Jx).
065400     move     RPT-Vendor-Count (WS-Sort-Jx - 1)
065500                          to  RPT-Vendor-Count (WS-Sort-Jx).
065600     subtract 1  from  WS-Sort-Jx.
065700 cc022-Exit.
065800     exit.
065900*
066000 cc030-Build-Top5.
066100     move     zero  to  RPT-Top5-Filled.
066200     perform  cc031-Copy-One-Vendor
066300              varying RPT-VEN-Ix from 1 by 1
066400              until    RPT-VEN-Ix > RPT-Ven-Tbl-Count
066500                       or  RPT-Top5-Filled = 5.
066600 cc030-Exit.
066700     exit.
066800*
066900 cc031-Copy-One-Vendor.
067000     add      1  to  RPT-Top5-Filled.
067100     set      RPT-TOP5-Ix  to  RPT-Top5-Filled.
067200     move     RPT-Vendor-Name (RPT-VEN-Ix)
067300                     to  RPT-Top-Name (RPT-TOP5-Ix).
067400     move     RPT-Vendor-Total (RPT-VEN-Ix)
067500                     to  RPT-Top-Total (RPT-TOP5-Ix).
067600     move     RPT-Vendor-Count (RPT-VEN-Ix)
067700                     to  RPT-Top-Count (RPT-TOP5-Ix).
067800 cc031-Exit.
067900     exit.
068000*
068100*****************************************************************
068200*  Same idea, descending on amount - anomaly list.                 *
068300*****************************************************************
068400*
068500 cc040-Sort-Anomaly-Table.
068600     if       RPT-Anom-Tbl-Count < 2
068700              go to  cc040-Exit.
068800     perform  cc041-Insert-One-Anomaly
068900              varying WS-Sort-Ix from 2 by 1
069000              until    WS-Sort-Ix > RPT-Anom-Tbl-Count.
069100 cc040-Exit.
069200     exit.
069300*
069400 cc041-Insert-One-Anomaly.
069500     move     RPT-Anom-Date (WS-Sort-Ix)     to  WS-AH-Date.
069600     move     RPT-Anom-Vendor (WS-Sort-Ix)   to  WS-AH-Vendor.
069700     move     RPT-Anom-Category (WS-Sort-Ix) to  WS-AH-Category.
069800     move     RPT-Anom-Amount (WS-Sort-Ix)   to  WS-AH-Amount.
069900     move     WS-Sort-Ix  to  WS-Sort-Jx.
070000     perform  cc042-Shift-One-Anomaly
070100              until  WS-Sort-Jx <= 1
070200              or  RPT-Anom-Amount (WS-Sort-Jx - 1) >= WS-AH-Amount.
070300     move     WS-AH-Date      to  RPT-Anom-Date (WS-Sort-Jx).
070400     move     WS-AH-Vendor    to  RPT-Anom-Vendor (WS-Sort-Jx).
070500     move     WS-AH-Category  to  RPT-Anom-Category (WS-Sort-Jx).
070600     move     WS-AH-Amount    to  RPT-Anom-Amount (WS-Sort-Jx).
070700 cc041-Exit.
070800     exit.
070900*
071000 cc042-Shift-One-Anomaly.
071100     move     RPT-Anom-Date (WS-Sort-Jx - 1)
071200                        to  RPT-Anom-Date (WS-Sort-Jx).
071300     move     RPT-Anom-Vendor (WS-Sort-Jx - 1)
071400                        to  RPT-Anom-Vendor (WS-Sort-Jx).
071500     move     RPT-Anom-Category (WS-Sort-Jx - 1)
071600                        to  RPT-Anom-Category (WS-Sort-Jx).
071700     move     RPT-Anom-Amount (WS-Sort-Jx - 1)
071800                        to  RPT-Anom-Amount (WS-Sort-Jx).
071900     subtract 1  from  WS-Sort-Jx.
072000 cc042-Exit.
072100     exit.
072200*
072300*****************************************************************
072400*  Section 1 - Monthly Spend By Category, control break on         *
072500*  month, then a grand total for the whole section.  The table    *
072600*  is in month-then-category order because cc005 above just       *
072700*  sorted it - see cc005's own banner for why that is needed.     *
072800*****************************************************************
072900*
073000 dd010-Print-Section-1.                                           120925VC
073100     move     "MONTHLY SPEND BY CATEGORY"  to  WS-TL-Text.
073200     write    Print-Line  from  WS-Title-Line  after  advancing
073300                                page.
073400     write    Print-Line  from  WS-Col-Hdg-1-Line  after
073500                                advancing 2.
073600*    RPT-Grand-Month-Total was totalled once, over every record   081026VC
073700*    back in bb020/bb021 on the load pass - same as Section 2
073800*    trusts RPT-Grand-Cat-Total below in dd020.  Leave it alone
073900*    here and only carry the running MONTH heading subtotal.
074000     move     zero  to  WS-Month-Break-Total.
074100     move     spaces  to  WS-Month-Work.
074200*
074300     perform  dd012-Print-One-Detail-Line
074400              varying RPT-MC-Ix from 1 by 1
074500              until    RPT-MC-Ix > RPT-MC-Count.
074600     if       RPT-MC-Count > zero
074700              perform  dd015-Print-Month-Break
074800     end-if.
074900     move     RPT-Grand-Month-Total  to  WS-G1-Amount.
075000     write    Print-Line  from  WS-Grand-1-Line  after
075100                                advancing 2.
075200 dd010-Exit.
075300     exit.
075400*
075500 dd012-Print-One-Detail-Line.
075600     if       RPT-MC-Ix > 1
075700       and    RPT-Month (RPT-MC-Ix) not = WS-Month-Work
075800              perform  dd015-Print-Month-Break
075900     end-if.
076000     move     RPT-Month (RPT-MC-Ix)  to  WS-Month-Work.
076100     move     RPT-Month (RPT-MC-Ix)  to  WS-D1-Month.
076200     move     RPT-Category (RPT-MC-Ix)
076300                                 to  WS-Cat-Print-Work.
076400     move     WS-CP-Show                to  WS-D1-Category.
076500     move     RPT-Month-Total (RPT-MC-Ix)
076600                                 to  WS-D1-Amount.
076700     write    Print-Line  from  WS-Det-1-Line  after
076800                                 advancing 1.
076900     add      RPT-Month-Total (RPT-MC-Ix)
077000                                 to  WS-Month-Break-Total.
077100 dd012-Exit.
077200     exit.
077300*
077400 dd015-Print-Month-Break.                                        081026VC
077500     move     WS-Month-Work  to  WS-B1-Month.
077600     move     WS-Month-Break-Total  to  WS-B1-Amount.
077700     write    Print-Line  from  WS-Brk-1-Line  after  advancing 1.
077800     move     zero  to  WS-Month-Break-Total.
077900 dd015-Exit.
078000     exit.
078100*
078200*****************************************************************
078300*  Section 2 - All-Time Category Totals, already sorted            *
078400*  descending by cc010 above.                                      *
078500*****************************************************************
078600*
078700 dd020-Print-Section-2.
078800     move     "ALL-TIME CATEGORY TOTALS"  to  WS-TL-Text.
078900     write    Print-Line  from  WS-Title-Line  after  advancing
079000                                page.
079100     write    Print-Line  from  WS-Col-Hdg-2-Line  after
079200                                advancing 2.
079300     perform  dd021-Print-One-Category-Line
079400              varying RPT-CAT-Ix from 1 by 1
079500              until    RPT-CAT-Ix > RPT-Cat-Tbl-Count.
079600     move     RPT-Grand-Cat-Count  to  WS-G2-Count.
079700     move     RPT-Grand-Cat-Total  to  WS-G2-Amount.
079800     write    Print-Line  from  WS-Grand-2-Line  after
079900                                advancing 2.
080000 dd020-Exit.
080100     exit.
080200*
080300 dd021-Print-One-Category-Line.
080400     move     RPT-Cat-Name (RPT-CAT-Ix)
080500                                 to  WS-Cat-Print-Work.
080600     move     WS-CP-Show                to  WS-D2-Category.
080700     move     RPT-Cat-Count (RPT-CAT-Ix) to  WS-D2-Count.
080800     move     RPT-Cat-Total (RPT-CAT-Ix) to  WS-D2-Amount.
080900     write    Print-Line  from  WS-Det-2-Line  after
081000                                 advancing 1.
081100 dd021-Exit.
081200     exit.
081300*
081400*****************************************************************
081500*  Section 3 - Top 5 Vendors, already built by cc030 above.       *
081600*****************************************************************
081700*
081800 dd030-Print-Section-3.
081900     move     "TOP 5 VENDORS"  to  WS-TL-Text.
082000     write    Print-Line  from  WS-Title-Line  after  advancing
082100                                page.
082200     write    Print-Line  from  WS-Col-Hdg-3-Line  after
082300                                advancing 2.
082400     perform  dd031-Print-One-Vendor-Line
082500              varying RPT-TOP5-Ix from 1 by 1
082600              until    RPT-TOP5-Ix > RPT-Top5-Filled.
082700 dd030-Exit.
082800     exit.
082900*
083000 dd031-Print-One-Vendor-Line.
083100     move     RPT-Top-Name (RPT-TOP5-Ix)   to  WS-D3-Vendor.
083200     move     RPT-Top-Count (RPT-TOP5-Ix)  to  WS-D3-Count.
083300     move     RPT-Top-Total (RPT-TOP5-Ix)  to  WS-D3-Amount.
083400     write    Print-Line  from  WS-Det-3-Line  after
083500                                 advancing 1.
083600 dd031-Exit.
083700     exit.
083800*
083900*****************************************************************
084000*  Section 4 - Anomalous Expenses, already sorted descending by   *
084100*  amount by cc040 above, footer with the anomaly count.           *
084200*****************************************************************
084300*
084400 dd040-Print-Section-4.
084500     move     "ANOMALOUS EXPENSES"  to  WS-TL-Text.
084600     write    Print-Line  from  WS-Title-Line  after  advancing
084700                                page.
084800     write    Print-Line  from  WS-Col-Hdg-4-Line  after
084900                                advancing 2.
085000     perform  dd041-Print-One-Anomaly-Line
085100              varying RPT-Anom-Ix from 1 by 1
085200              until    RPT-Anom-Ix > RPT-Anom-Tbl-Count.
085300     move     RPT-Anomaly-Count  to  WS-AF-Count.
085400     write    Print-Line  from  WS-Anom-Ftr-Line  after
085500                                advancing 2.
085600 dd040-Exit.
085700     exit.
085800*
085900 dd041-Print-One-Anomaly-Line.
086000     move     RPT-Anom-Date (RPT-Anom-Ix)
086100                                 to  WS-PD-Ccyymmdd.
086200     move     spaces  to  WS-PD-Text.
086300     string   WS-PD-CCYY  delimited by size
086400              "-"         delimited by size
086500              WS-PD-MM    delimited by size
086600              "-"         delimited by size
086700              WS-PD-DD    delimited by size
086800              into  WS-PD-Text.
086900     move     WS-PD-Text  to  WS-D4-Date.
087000     move     RPT-Anom-Vendor (RPT-Anom-Ix)
087100                                 to  WS-D4-Vendor.
087200     move     RPT-Anom-Category (RPT-Anom-Ix)
087300                                 to  WS-Cat-Print-Work.
087400     move     WS-CP-Show                to  WS-D4-Category.
087500     move     RPT-Anom-Amount (RPT-Anom-Ix)
087600                                 to  WS-D4-Amount.
087700     write    Print-Line  from  WS-Det-4-Line  after
087800                                 advancing 1.
087900 dd041-Exit.
088000     exit.
088100*
