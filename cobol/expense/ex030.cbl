000100*****************************************************************
000200*                                                               *
000300*                 Expense CSV Batch Import                      *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         ex030.
001100*
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 22/11/2025.
001300*                        For Applewood Computers.
001400*
001500*    Installation.       Applewood Computers.
001600*
001700*    Date-written.       22/11/2025.
001800*
001900*    Date-compiled.
002000*
002100*    Security.           Copyright (C) 2025-2026 & later,
002200*                        Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public
002400*                        License.  See the file COPYING for
002500*                        details.
002600*
002700*    Remarks.            Reads the CSV drop file named by logical
002800*                        name CSVIN, resolves its column headers
002900*                        against the alias list in wscsv.cob,
003000*                        validates and converts one row at a time
003100*                        (vendor, then amount, then date - in that
003200*                        order, per the household ledger rules),
003300*                        categorises every accepted row through
003400*                        EX010, and stages it in memory.  Nothing
003500*                        is written to the expense master until
003600*                        end of file, when the whole staged batch
003700*                        goes on in one pass and EX020 is called
003800*                        once per distinct category touched.  Every
003900*                        rejected row is logged to CSVLOG with its
004000*                        1-based row number (the header is row 1).
004100*
004200*    Version.            See Prog-Name in ws.
004300*
004400*    Called modules.     EX010 (categorise), EXDATE (date parse/
004500*                        validate), EX020 (anomaly recalculate).
004600*
004700*    Error messages used. Written to EX-Log-File, one per rejected
004800*                        row - see the aa040/bb0nn paragraphs below
004900*                        for the exact wording of each.
005000*
005100* Changes:
005200* 22/11/25 vbc -     Created.
005300* 26/11/25 vbc -     Empty-file case split out to its own check -
005400*                    a CSV with no header row at all was falling
005500*                    through to "0 rows processed" with no log
005600*                    entry, which looked like a silent success.
005700* 30/11/25 vbc -     Amount clean-up now also strips the rupee
005800*                    sign, not just $ and commas - the source
005900*                    export from the banking app started including
006000*                    it this month.
006100* 07/12/25 vbc -     Distinct-category table de-duplication moved
006200*                    ahead of the recalculate loop into its own
006300*                    paragraph - was recalculating the same
006400*                    category twice when two CSV rows landed in it
006500*                    out of order.
006600* 10/08/26 vbc -     Req 3391.  Header alias resolution now walks 081026VC
006700*                    the alias table in list-priority order and
006800*                    tests every header cell for each alias, not
006900*                    the other way round - see bb030/bb031.
007000* 10/08/26 vbc -     Req 3402.  bb065 was always lifting 2 bytes  081026VC
007100*                    for the fractional digits and rejecting a
007200*                    valid single-decimal-place amount as non-
007300*                    numeric - see bb065's own note.
007400*
007500*************************************************************************
007600*
007700* Copyright Notice.
007800* ****************
007900*
008000* These files and programs are part of the Applewood Computers
008100* Accounting System and is copyright (c) Vincent B Coen.
008200* 1976-2026 and later.
008300*
008400* This program is now free software; you can redistribute it
008500* and/or modify it under the terms of the GNU General Public
008600* License as published by the Free Software Foundation; version 3
008700* and later as revised for personal usage only and that includes
008800* for use within a business but without repackaging or for Resale
008900* in any way.
009000*
009100* ACAS is distributed in the hope that it will be useful, but
009200* WITHOUT ANY WARRANTY; without even the implied warranty of
009300* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
009400* GNU General Public License for more details.
009500*
009600*************************************************************************
009700*
009800 environment             division.
009900*===============================
010000*
010100     copy  "envdiv.cob".
010200 input-output            section.
010300     copy  "selcsv.cob".
010400     copy  "sellog.cob".
010500     copy  "selexp.cob".
010600     copy  "selexpr1.cob".
010700*
010800 data                    division.
010900*===============================
011000 file                     section.
011100*
011200     copy  "fdcsv.cob".
011300     copy  "fdlog.cob".
011400     copy  "fdexp.cob".
011500     copy  "fdexpr1.cob".
011600*
011700 working-storage  section.
011800*-----------------------
011900*
012000     77  Prog-Name           pic x(15) value "EX030 (1.0.04)".
012100*
012200     copy  "wsstat.cob".
012300     copy  "wscsv.cob".
012400*
012500     01  WS-Switches.
012600         03  WS-Csv-Eof-Sw       pic x       value "N".
012700             88  EX3-Csv-End-Of-File     value "Y".
012800         03  WS-Header-Seen-Sw   pic x       value "N".
012900             88  EX3-Header-Seen         value "Y".
013000        03  filler              pic x(2)   value spaces.
013100*
013200     01  WS-Counters.
013300         03  WS-Row-Number       pic 9(7)    comp.
013400         03  WS-Added-Count      pic 9(7)    comp.
013500         03  WS-Failed-Count     pic 9(7)    comp.
013600         03  WS-Today            pic 9(8).
013700         03  WS-Row-Number-Disp  pic 9(7).
013800         03  WS-Added-Count-Disp pic 9(7).
013900         03  WS-Failed-Count-Disp pic 9(7).
014000        03  filler              pic x(2)   value spaces.
014100*
014200     01  WS-Row-Error.
014300         03  WS-Row-Has-Error    pic x       value "N".
014400             88  EX3-Row-Bad             value "Y".
014500         03  WS-Error-Text       pic x(80)   value spaces.
014600*
014700* Kept as an aliased view under the field's pre-recode name - a
014800* couple of the older error-listing DISPLAYs still reference it.
014900*
015000        03  WS-Row-Msg-Text  redefines  WS-Error-Text
015100                                       pic x(80).
015200        03  filler              pic x(4)   value spaces.
015300*
015400     01  WS-Log-Rec-Work         pic x(132)  value spaces.
015500*
015600* Staged (valid, parsed, categorised) rows, held in memory until
015700* end of file, then written to the master in one pass.
015800*
015900     01  EX3-Staged-Rows.
016000         03  EX3-Row               occurs 5000 times
016100                                   indexed by EX3-Ix.
016200             05  EX3-St-Date       pic 9(8).
016300            05  EX3-St-Date-Brk  redefines  EX3-St-Date.
016400                07  EX3-St-Date-CCYY   pic 9(4).
016500                07  EX3-St-Date-MM     pic 9(2).
016600                07  EX3-St-Date-DD     pic 9(2).
016700             05  EX3-St-Amount     pic s9(10)v99  comp-3.
016800             05  EX3-St-Vendor     pic x(200).
016900             05  EX3-St-Desc       pic x(500).
017000             05  EX3-St-Category   pic x(100).
017100         03  EX3-Staged-Count      pic 9(4)   comp.
017200         03  EX3-Staged-Full       pic x      value "N".
017300             88  EX3-Stage-Overflow       value "Y".
017400        03  filler                pic x(3)   value spaces.
017500*
017600* Distinct categories seen among the staged rows - recalculated
017700* once each, not once per row.
017800*
017900     01  EX3-Distinct-Categories.
018000         03  EX3-Dist-Cat          occurs 50 times
018100                                   indexed by EX3-Dist-Ix.
018200             05  EX3-Dist-Name     pic x(100).
018300         03  EX3-Dist-Count        pic 99     comp.
018400        03  filler                pic x(4)   value spaces.
018500*
018600     01  WS-Amount-Clean-Work.
018700         03  WS-Amt-Raw-Len        pic 99      comp.
018800         03  WS-Amt-Clean-Text     pic x(40)   value spaces.
018900         03  WS-Amt-Clean-Len      pic 99      comp.
019000         03  WS-Amt-Sign           pic x       value "+".
019100         03  WS-Amt-Int-Text       pic x(20)   value spaces.
019200        03  WS-Amt-Int-View  redefines  WS-Amt-Int-Text.
019300            05  WS-Amt-Int-Head       pic x(4).
019400            05  filler                pic x(16).
019500         03  WS-Amt-Int-Len        pic 99      comp.
019600         03  WS-Amt-Frac-Text      pic xx      value "00".
019700         03  WS-Amt-Frac-Len       pic 9       comp.       081026VC
019800         03  WS-Amt-Dot-Pos        pic 99      comp.
019900         03  WS-Amt-Ix             pic 99      comp.
020000         03  WS-Amt-Char           pic x.
020100         03  WS-Amt-Digit          pic 9.
020200         03  WS-Amt-Int-Value      pic 9(10)   comp.
020300         03  WS-Amt-Frac-Value     pic 99      comp.
020400         03  WS-Amt-Value          pic s9(10)v99  comp-3.
020500         03  WS-Amt-All-Numeric    pic x       value "Y".
020600             88  EX3-Amt-Numeric-Ok       value "Y".
020700         03  WS-Rupee-Sign         pic x(3)    value X"E282B9".   113025VC
020800         03  WS-Amt-Stop-Sw        pic x       value "N".
020900             88  EX3-Amt-Stop              value "Y".
021000        03  filler                pic x(3)   value spaces.
021100*
021200     01  EX-Cat-Linkage-Local.
021300         03  LNK-Vendor-Name       pic x(200).
021400         03  LNK-Category          pic x(100).
021500        03  filler                pic x(4)   value spaces.
021600*
021700     01  EX-Date-Linkage-Local.
021800         03  LNK-Raw-Date          pic x(10).
021900         03  LNK-Ccyymmdd          pic 9(8).
022000         03  LNK-Date-Valid        pic x.
022100             88  LNK-Is-Valid              value "Y".
022200        03  filler                pic x(3)   value spaces.
022300*
022400     01  EX-Anomaly-Linkage-Local.
022500         03  LNK-Anom-Function     pic x  value "R".
022600         03  LNK-Anom-Category     pic x(100).
022700         03  LNK-Anom-Candidate    pic s9(10)v99  comp-3
022800                                   value zero.
022900         03  LNK-Anom-Multiplier   pic 9(3)v99    comp-3.
023000         03  LNK-Anom-Result       pic x.
023100        03  filler                pic x(4)   value spaces.
023200*
023300 procedure        division.
023400*=================================================
023500*
023600     perform  aa010-Open-Files.
023700     perform  aa020-Process-Header.
023800     if       EX3-Header-Seen
023900              perform  aa040-Process-One-Row
024000                       until  EX3-Csv-End-Of-File
024100              perform  dd010-Write-Staged-Rows
024200              perform  dd020-Recalc-Distinct-Categories
024300     end-if.
024400     perform  dd030-Write-Summary-Line.
024500     perform  zz070-Close-Files.
024600*
024700 Main-Exit.
024800     stop     run.
024900*
025000*****************************************************************
025100*  Open the CSV and log files - the master and param files are   *
025200*  only opened at end of file, once we know there is something   *
025300*  to write.                                                      *
025400*****************************************************************
025500*
025600 aa010-Open-Files.
025700     move     zero  to  WS-Row-Number  WS-Added-Count
025800                        WS-Failed-Count  EX3-Staged-Count
025900                        EX3-Dist-Count.
026000     move     "N"   to  WS-Csv-Eof-Sw  WS-Header-Seen-Sw
026100                        EX3-Staged-Full.
026200     accept   WS-Today  from date YYYYMMDD.
026300     open     input   EX-Csv-File.
026400     open     output  EX-Log-File.
026500 aa010-Exit.
026600     exit.
026700*
026800*****************************************************************
026900*  Header row - split, normalise each cell, resolve the four      *
027000*  column positions off the alias table.  Missing entirely (an   *
027100*  empty file) is the one whole-batch error.                      *
027200*****************************************************************
027300*
027400 aa020-Process-Header.
027500     move     1  to  WS-Row-Number.
027600     move     zero to EX-Col-Vendor EX-Col-Amount
027700                       EX-Col-Date  EX-Col-Desc.
027800     read     EX-Csv-File
027900              at end
028000                move  "Y"  to  WS-Csv-Eof-Sw
028100                go to  aa020-Empty-File
028200     end-read.
028300     move     "Y"  to  WS-Header-Seen-Sw.
028400     perform  bb010-Split-Into-Cells.
028500     move     EX-Row-Cell-Count  to  EX-Hdr-Cell-Count.
028600     perform  aa025-Normalise-One-Header-Cell            081026VC
028700              varying EX-Hdr-Ix from 1 by 1
028800              until    EX-Hdr-Ix > EX-Hdr-Cell-Count.
028900     perform  bb030-Resolve-One-Alias
029000              varying EX-Alias-Ix from 1 by 1
029100              until    EX-Alias-Ix > 12.
029200     go to    aa020-Exit.
029300 aa020-Empty-File.                                                112625VC
029400     add      1  to  WS-Failed-Count.
029500     move     "Row 1: CSV file is empty or has no headers"
029600                                    to  WS-Log-Rec-Work.
029700     write    EX-Log-Line  from  WS-Log-Rec-Work.
029800 aa020-Exit.
029900     exit.
030000*
030100 aa025-Normalise-One-Header-Cell.
030200     move     EX-Row-Cell (EX-Hdr-Ix)  to  EX-Hdr-Cell (EX-Hdr-Ix).
030300     perform  bb020-Normalise-Header-Cell.
030400 aa025-Exit.
030500     exit.
030600*
030700*****************************************************************
030800*  Read/validate/stage one data row.                               *
030900*****************************************************************
031000*
031100 aa040-Process-One-Row.
031200     read     EX-Csv-File
031300              at end
031400                move  "Y"  to  WS-Csv-Eof-Sw
031500                go to  aa040-Exit
031600     end-read.
031700     add      1  to  WS-Row-Number.
031800     move     "N"  to  WS-Row-Has-Error.
031900     move     spaces  to  WS-Error-Text.
032000     perform  bb010-Split-Into-Cells.
032100     perform  bb040-Stage-Cells-For-Row.
032200*
032300     perform  bb050-Check-Vendor.
032400     if       not EX3-Row-Bad
032500              perform  bb060-Parse-Amount
032600     end-if.
032700     if       not EX3-Row-Bad
032800              perform  bb070-Parse-Date
032900     end-if.
033000     if       EX3-Row-Bad
033100              perform  cc010-Log-Row-Error
033200     else
033300              perform  bb080-Categorise-And-Save
033400     end-if.
033500 aa040-Exit.
033600     exit.
033700*
033800*****************************************************************
033900*  Comma split of one physical record into cells - a quoted-      *
034000*  comma CSV dialect is not used by the household's own export,   *
034100*  so a plain comma delimiter is all this needs.                  *
034200*****************************************************************
034300*
034400 bb010-Split-Into-Cells.
034500     move     zero  to  EX-Row-Cell-Count.
034600     unstring EX-Csv-Physical-Record  delimited by ","
034700              into  EX-Row-Cell (1)   EX-Row-Cell (2)
034800                    EX-Row-Cell (3)   EX-Row-Cell (4)
034900                    EX-Row-Cell (5)   EX-Row-Cell (6)
035000                    EX-Row-Cell (7)   EX-Row-Cell (8)
035100                    EX-Row-Cell (9)   EX-Row-Cell (10)
035200                    EX-Row-Cell (11)  EX-Row-Cell (12)
035300                    EX-Row-Cell (13)  EX-Row-Cell (14)
035400                    EX-Row-Cell (15)  EX-Row-Cell (16)
035500                    EX-Row-Cell (17)  EX-Row-Cell (18)
035600                    EX-Row-Cell (19)  EX-Row-Cell (20)
035700              tallying  EX-Row-Cell-Count.
035800 bb010-Exit.
035900     exit.
036000*
036100*****************************************************************
036200*  Normalise a header cell - trim, lower case, blanks become an  *
036300*  underscore - so "Vendor Name" matches the "vendor_name" alias. *
036400*****************************************************************
036500*
036600 bb020-Normalise-Header-Cell.
036700     inspect  EX-Hdr-Cell (EX-Hdr-Ix)  converting
036800              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036900              to  "abcdefghijklmnopqrstuvwxyz".
037000     inspect  EX-Hdr-Cell (EX-Hdr-Ix)  converting
037100              " "  to  "_".
037200 bb020-Exit.
037300     exit.
037400*
037500*****************************************************************
037600*  Walk the alias table in its fixed priority order, one alias   *
037700*  at a time, and scan every normalised header cell for it - the *
037800*  FIRST alias (list order) present anywhere in the header wins  *
037900*  for that logical field, whatever column it happens to sit in. *
038000*  Req 3391 - was the other way round (cell order decided it),   081026VC
038100*  see bb031's own note below.                                   *
038200*****************************************************************
038300*
038400 bb030-Resolve-One-Alias.
038500     perform  bb031-Test-One-Header-Cell
038600              varying EX-Hdr-Ix from 1 by 1
038700              until    EX-Hdr-Ix > EX-Hdr-Cell-Count.
038800 bb030-Exit.
038900     exit.
039000*
039100* 10/08/26 vbc - Req 3391.  This used to be driven off EX-Hdr-Ix  081026VC
039200*                with EX-Alias-Ix as the inner scan - a header like
039300*                merchant,vendor_name,amount,date bound vendor to
039400*                "merchant" because it sat in column 1, even though
039500*                "vendor_name" is the higher-priority alias.  bb030
039600*                above now drives this off EX-Alias-Ix instead, so
039700*                list order breaks the tie, not column position.
039800 bb031-Test-One-Header-Cell.
039900     if       EX-Hdr-Cell (EX-Hdr-Ix) =
040000              EX-Alias-Name (EX-Alias-Ix)
040100              if     EX-Alias-Is-Vendor (EX-Alias-Ix)
040200                     and  EX-Col-Vendor = zero
040300                     move  EX-Hdr-Ix  to  EX-Col-Vendor
040400              end-if
040500              if     EX-Alias-Is-Amount (EX-Alias-Ix)
040600                     and  EX-Col-Amount = zero
040700                     move  EX-Hdr-Ix  to  EX-Col-Amount
040800              end-if
040900              if     EX-Alias-Is-Date (EX-Alias-Ix)
041000                     and  EX-Col-Date = zero
041100                     move  EX-Hdr-Ix  to  EX-Col-Date
041200              end-if
041300              if     EX-Alias-Is-Desc (EX-Alias-Ix)
041400                     and  EX-Col-Desc = zero
041500                     move  EX-Hdr-Ix  to  EX-Col-Desc
041600              end-if
041700              go to  bb030-Exit
041800     end-if.
041900 bb031-Exit.
042000     exit.
042100*
042200*****************************************************************
042300*  Lift the four raw column values off this row by the column    *
042400*  positions resolved from the header - a zero column means the  *
042500*  alias was never present, so the field is treated as blank.     *
042600*****************************************************************
042700*
042800 bb040-Stage-Cells-For-Row.
042900     move     spaces  to  EX-Csv-Staged-Row.
043000     if       EX-Col-Vendor not = zero
043100              move  EX-Row-Cell (EX-Col-Vendor)
043200                                  to  EX-Stg-Vendor-Raw.
043300     if       EX-Col-Amount not = zero
043400              move  EX-Row-Cell (EX-Col-Amount)
043500                                  to  EX-Stg-Amount-Raw.
043600     if       EX-Col-Date not = zero
043700              move  EX-Row-Cell (EX-Col-Date)
043800                                  to  EX-Stg-Date-Raw.
043900     if       EX-Col-Desc not = zero
044000              move  EX-Row-Cell (EX-Col-Desc)
044100                                  to  EX-Stg-Desc-Raw.
044200 bb040-Exit.
044300     exit.
044400*
044500*****************************************************************
044600*  Vendor - required, trimmed.                                    *
044700*****************************************************************
044800*
044900 bb050-Check-Vendor.
045000     if       EX-Stg-Vendor-Raw = spaces
045100              move  "Y"  to  WS-Row-Has-Error
045200              move  "vendor_name is required"  to  WS-Error-Text
045300     end-if.
045400 bb050-Exit.
045500     exit.
045600*
045700*****************************************************************
045800*  Amount - strip currency signs and commas, then hand-convert    *
045900*  the cleaned text to a two-decimal comp-3 value.  No FUNCTION   *
046000*  NUMVAL on this build - see exdate's header for why.             *
046100*****************************************************************
046200*
046300 bb060-Parse-Amount.
046400     move     spaces  to  WS-Amt-Clean-Text.
046500     move     zero    to  WS-Amt-Clean-Len.
046600     move     "+"     to  WS-Amt-Sign.
046700     perform  bb061-Clean-One-Char
046800              varying WS-Amt-Ix from 1 by 1 until WS-Amt-Ix > 40.
046900*
047000     if       WS-Amt-Clean-Len = zero
047100              move  "Y"  to  WS-Row-Has-Error
047200              move  "amount is required"  to  WS-Error-Text
047300              go to  bb060-Exit
047400     end-if.
047500*
047600     perform  bb065-Convert-Amount-Text.
047700     if       not EX3-Amt-Numeric-Ok
047800              move  "Y"  to  WS-Row-Has-Error
047900              string  "invalid amount value: '"
048000                      EX-Stg-Amount-Raw delimited by space
048100                      "'" delimited by size
048200                      into  WS-Error-Text
048300              go to  bb060-Exit
048400     end-if.
048500*
048600     if       WS-Amt-Sign = "-"
048700              compute  WS-Amt-Value = zero - WS-Amt-Value.
048800     if       WS-Amt-Value <= zero
048900              move  "Y"  to  WS-Row-Has-Error
049000              move  "amount must be greater than 0"
049100                                     to  WS-Error-Text
049200     end-if.
049300 bb060-Exit.
049400     exit.
049500*
049600 bb061-Clean-One-Char.
049700     move     EX-Stg-Amount-Raw (WS-Amt-Ix:1)
049800                            to  WS-Amt-Char.
049900     evaluate true
050000         when  WS-Amt-Char = space
050100               continue
050200         when  WS-Amt-Char = ","
050300               continue
050400         when  WS-Amt-Char = "$"
050500               continue
050600         when  WS-Amt-Char = "-"
050700               move  "-"  to  WS-Amt-Sign
050800         when  WS-Amt-Ix <= 38
050900           and EX-Stg-Amount-Raw (WS-Amt-Ix:3) = WS-Rupee-Sign
051000               add   2  to  WS-Amt-Ix
051100         when  other
051200               add   1  to  WS-Amt-Clean-Len
051300               move  WS-Amt-Char  to
051400                     WS-Amt-Clean-Text (WS-Amt-Clean-Len:1)
051500     end-evaluate.
051600 bb061-Exit.
051700     exit.
051800*
051900*****************************************************************
052000*  Split the cleaned digit string on its decimal point (if any)  *
052100*  and build up the comp-3 value one digit at a time.              *
052200*****************************************************************
052300*
052400 bb065-Convert-Amount-Text.
052500     move     "Y"   to  WS-Amt-All-Numeric.
052600     move     zero  to  WS-Amt-Dot-Pos  WS-Amt-Int-Len
052700                        WS-Amt-Int-Value  WS-Amt-Frac-Value.
052800     move     spaces  to  WS-Amt-Int-Text.
052900     move     "00"    to  WS-Amt-Frac-Text.
053000     perform  bb066-Find-Decimal-Point
053100              varying WS-Amt-Ix from 1 by 1
053200              until    WS-Amt-Ix > WS-Amt-Clean-Len
053300                       or WS-Amt-Dot-Pos not = zero.
053400*
053500     if       WS-Amt-Dot-Pos = zero
053600              move  WS-Amt-Clean-Text (1:WS-Amt-Clean-Len)
053700                                     to  WS-Amt-Int-Text
053800              move  WS-Amt-Clean-Len to  WS-Amt-Int-Len
053900     else
054000              compute  WS-Amt-Int-Len = WS-Amt-Dot-Pos - 1.
054100              if       WS-Amt-Int-Len > zero
054200                       move  WS-Amt-Clean-Text (1:WS-Amt-Int-Len)
054300                                             to  WS-Amt-Int-Text
054400              end-if.
054500              if       WS-Amt-Clean-Len > WS-Amt-Dot-Pos
054600* Req 3402 - was always lifting 2 bytes here, so a single-digit  081026VC
054700* fraction ("45.5") picked up a trailing pad space off the x(40)
054800* clean-text field and failed the numeric test below.  Lift only
054900* the digits actually there and leave the "00" preset above to
055000* fill in a missing second digit as a zero, not a space.
055100                       compute  WS-Amt-Frac-Len =
055200                                WS-Amt-Clean-Len - WS-Amt-Dot-Pos
055300                       if       WS-Amt-Frac-Len > 2
055400                                move  2  to  WS-Amt-Frac-Len
055500                       end-if
055600                       move  WS-Amt-Clean-Text
055700                             (WS-Amt-Dot-Pos + 1 : WS-Amt-Frac-Len)
055800                                to  WS-Amt-Frac-Text
055900                                     (1:WS-Amt-Frac-Len)
056000              end-if.
056100*
056200     move     zero  to  WS-Amt-Int-Value.
056300     move     "N"   to  WS-Amt-Stop-Sw.
056400     perform  bb067-Accumulate-One-Digit
056500              varying WS-Amt-Ix from 1 by 1
056600              until    WS-Amt-Ix > WS-Amt-Int-Len
056700                       or EX3-Amt-Stop.
056800*
056900     if       WS-Amt-Frac-Text not = spaces
057000              and  WS-Amt-Frac-Text not numeric
057100              move  "N"  to  WS-Amt-All-Numeric.
057200*
057300     if       EX3-Amt-Numeric-Ok
057400              move  WS-Amt-Frac-Text  to  WS-Amt-Frac-Value
057500              compute  WS-Amt-Value =
057600                       WS-Amt-Int-Value + (WS-Amt-Frac-Value / 100)
057700     end-if.
057800 bb065-Exit.
057900     exit.
058000*
058100 bb066-Find-Decimal-Point.
058200     if       WS-Amt-Clean-Text (WS-Amt-Ix:1) = "."
058300              move  WS-Amt-Ix  to  WS-Amt-Dot-Pos
058400     end-if.
058500 bb066-Exit.
058600     exit.
058700*
058800 bb067-Accumulate-One-Digit.
058900     move     WS-Amt-Int-Text (WS-Amt-Ix:1)  to  WS-Amt-Char.
059000     if       WS-Amt-Char = space
059100              move  "Y"  to  WS-Amt-Stop-Sw
059200              go to  bb067-Exit
059300     end-if.
059400     if       WS-Amt-Char not numeric
059500              move  "N"  to  WS-Amt-All-Numeric
059600              move  "Y"  to  WS-Amt-Stop-Sw
059700              go to  bb067-Exit
059800     end-if.
059900     move     WS-Amt-Char  to  WS-Amt-Digit.
060000     compute  WS-Amt-Int-Value =
060100              WS-Amt-Int-Value * 10 + WS-Amt-Digit.
060200 bb067-Exit.
060300     exit.
060400*
060500*****************************************************************
060600*  Date - blank means today, otherwise EXDATE is trusted to try  *
060700*  the five accepted layouts in order.                             *
060800*****************************************************************
060900*
061000 bb070-Parse-Date.
061100     if       EX-Stg-Date-Raw = spaces
061200              go to  bb070-Exit
061300     end-if.
061400     move     EX-Stg-Date-Raw  to  LNK-Raw-Date.
061500     move     zero   to  LNK-Ccyymmdd.
061600     move     "N"    to  LNK-Date-Valid.
061700     call     "exdate"  using  EX-Date-Linkage-Local.
061800     if       not LNK-Is-Valid
061900              move  "Y"  to  WS-Row-Has-Error
062000              string  "unrecognised date format: '"
062100                      EX-Stg-Date-Raw delimited by space
062200                      "'" delimited by size
062300                      into  WS-Error-Text
062400     end-if.
062500 bb070-Exit.
062600     exit.
062700*
062800*****************************************************************
062900*  Categorise the vendor name, then stage the whole row for the  *
063000*  end-of-file write.                                             *
063100*****************************************************************
063200*
063300 bb080-Categorise-And-Save.
063400     move     EX-Stg-Vendor-Raw  to  LNK-Vendor-Name.
063500     move     spaces  to  LNK-Category.
063600     call     "ex010"  using  EX-Cat-Linkage-Local.
063700*
063800     if       EX3-Staged-Count >= 5000
063900              move  "Y"  to  EX3-Staged-Full
064000              go to  bb080-Exit
064100     end-if.
064200     add      1  to  EX3-Staged-Count.
064300     set      EX3-Ix  to  EX3-Staged-Count.
064400     move     EX-Stg-Vendor-Raw   to  EX3-St-Vendor (EX3-Ix).
064500     move     EX-Stg-Desc-Raw     to  EX3-St-Desc (EX3-Ix).
064600     move     WS-Amt-Value        to  EX3-St-Amount (EX3-Ix).
064700     move     LNK-Category        to  EX3-St-Category (EX3-Ix).
064800     if       EX-Stg-Date-Raw = spaces
064900              move  WS-Today      to  EX3-St-Date (EX3-Ix)
065000     else
065100              move  LNK-Ccyymmdd  to  EX3-St-Date (EX3-Ix)
065200     end-if.
065300     perform  cc020-Add-Distinct-Category.
065400     add      1  to  WS-Added-Count.
065500 bb080-Exit.
065600     exit.
065700*
065800*****************************************************************
065900*  Log one rejected row - "Row <n>: <reason>".                    *
066000*****************************************************************
066100*
066200 cc010-Log-Row-Error.
066300     move     spaces  to  WS-Log-Rec-Work.
066400     move     WS-Row-Number  to  WS-Row-Number-Disp.
066500     string   "Row "  delimited by size
066600              WS-Row-Number-Disp  delimited by size
066700              ": "  delimited by size
066800              WS-Error-Text  delimited by space
066900              into  WS-Log-Rec-Work.
067000     write    EX-Log-Line  from  WS-Log-Rec-Work.
067100     add      1  to  WS-Failed-Count.
067200 cc010-Exit.
067300     exit.
067400*
067500*****************************************************************
067600*  Add a category to the distinct list, if it is not there        *
067700*  already - the recalculate loop scans this list, not the        *
067800*  staged rows, so each category is only recalculated once.        *
067900*****************************************************************
068000*
068100 cc020-Add-Distinct-Category.                                     120725VC
068200     perform  cc021-Test-One-Distinct-Name
068300              varying EX3-Dist-Ix from 1 by 1
068400              until    EX3-Dist-Ix > EX3-Dist-Count.
068500     if       EX3-Dist-Count < 50
068600              add  1  to  EX3-Dist-Count
068700              move  LNK-Category
068800                            to  EX3-Dist-Name (EX3-Dist-Count)
068900     end-if.
069000 cc020-Exit.
069100     exit.
069200*
069300 cc021-Test-One-Distinct-Name.
069400     if       EX3-Dist-Name (EX3-Dist-Ix) = LNK-Category
069500              go to  cc020-Exit
069600     end-if.
069700 cc021-Exit.
069800     exit.
069900*
070000*****************************************************************
070100*  End of file - append the staged rows to the master, assigning *
070200*  each its surrogate EXP-ID off the param record's counter.       *
070300*****************************************************************
070400*
070500 dd010-Write-Staged-Rows.
070600     if       EX3-Staged-Count = zero
070700              go to  dd010-Exit.
070800     open     i-o  EX-Param1-File.
070900     move     1    to  EX-PR1-RRN.
071000     read     EX-Param1-File.
071100*
071200     open     extend  EX-Expense-File.
071300     perform  dd011-Write-One-Staged-Row
071400              varying EX3-Ix from 1 by 1
071500              until    EX3-Ix > EX3-Staged-Count.
071600     close    EX-Expense-File.
071700*
071800     rewrite  EX-Param1-Record.
071900     close    EX-Param1-File.
072000 dd010-Exit.
072100     exit.
072200*
072300 dd011-Write-One-Staged-Row.
072400     add      1  to  EX-PR1-Last-Expense-No.
072500     move     EX-PR1-Last-Expense-No  to  EXP-ID.
072600     move     EX3-St-Date (EX3-Ix)    to  EXP-Date.
072700     move     EX3-St-Amount (EX3-Ix)  to  EXP-Amount.
072800     move     EX3-St-Vendor (EX3-Ix)  to  EXP-Vendor.
072900     move     EX3-St-Desc (EX3-Ix)    to  EXP-Desc.
073000     move     EX3-St-Category (EX3-Ix)
073100                              to  EXP-Category.
073200     move     "N"                     to  EXP-Anomaly.
073300     move     WS-Today                to  EXP-Created.
073400     write    EX-Expense-Record.
073500     add      1  to  EX-PR1-No-Expenses.
073600 dd011-Exit.
073700     exit.
073800*
073900*****************************************************************
074000*  One EX020 recalculate call per distinct category touched.       *
074100*****************************************************************
074200*
074300 dd020-Recalc-Distinct-Categories.
074400     if       EX3-Dist-Count = zero
074500              go to  dd020-Exit.
074600     open     input  EX-Param1-File.
074700     move     1  to  EX-PR1-RRN.
074800     read     EX-Param1-File.
074900     move     EX-PR1-Multiplier  to  LNK-Anom-Multiplier.
075000     close    EX-Param1-File.
075100*
075200     move     "R"  to  LNK-Anom-Function.
075300     perform  dd021-Recalc-One-Category
075400              varying EX3-Dist-Ix from 1 by 1
075500              until    EX3-Dist-Ix > EX3-Dist-Count.
075600 dd020-Exit.
075700     exit.
075800*
075900 dd021-Recalc-One-Category.
076000     move     EX3-Dist-Name (EX3-Dist-Ix)
076100                            to  LNK-Anom-Category.
076200     call     "ex020"  using  EX-Anomaly-Linkage-Local.
076300 dd021-Exit.
076400     exit.
076500*
076600*****************************************************************
076700*  One summary line to the log, always written even when          *
076800*  nothing was added.                                              *
076900*****************************************************************
077000*
077100 dd030-Write-Summary-Line.
077200     move     spaces  to  WS-Log-Rec-Work.
077300     move     WS-Added-Count   to  WS-Added-Count-Disp.
077400     move     WS-Failed-Count  to  WS-Failed-Count-Disp.
077500     string   "Added="  delimited by size
077600              WS-Added-Count-Disp  delimited by size
077700              " Failed="  delimited by size
077800              WS-Failed-Count-Disp  delimited by size
077900              into  WS-Log-Rec-Work.
078000     write    EX-Log-Line  from  WS-Log-Rec-Work.
078100 dd030-Exit.
078200     exit.
078300*
078400 zz070-Close-Files.
078500     close    EX-Csv-File.
078600     close    EX-Log-File.
078700 zz070-Exit.
078800     exit.
078900*
