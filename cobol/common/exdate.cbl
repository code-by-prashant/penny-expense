000100*****************************************************************
000200*                                                               *
000300*             Expense Date Validation & Conversion              *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*===============================
000900*
001000     program-id.         exdate.
001100*
001200*    Author.             V B Coen FBCS, FIDM, FIDPM, 21/11/2025.
001300*                        For Applewood Computers.
001400*
001500*    Installation.       Applewood Computers.
001600*
001700*    Date-written.       21/11/2025.
001800*
001900*    Date-compiled.
002000*
002100*    Security.           Copyright (C) 2025-2026 & later,
002200*                        Vincent Bryan Coen.
002300*                        Distributed under the GNU General Public
002400*                        License.  See the file COPYING for
002500*                        details.
002600*
002700*    Remarks.            Tries the CSV date text against the five
002800*                        accepted layouts, in the fixed order the
002900*                        household ledger conversion spec calls
003000*                        for, and returns CCYYMMDD or an invalid
003100*                        flag.  Deliberately does NOT use any of
003200*                        the CCYY intrinsic FUNCTIONs - see the
003300*                        29/11/25 note below.
003400*
003500*    Version.            See Prog-Name in ws.
003600*
003700*    Called modules.     None.
003800*
003900*    Error messages used. None - caller decides what "invalid
004000*                        date" means to its own row.
004100*
004200* Changes:
004300* 21/11/25 vbc -     Created - adapted from maps04's single-format
004400*                    dd/mm/ccyy check, extended to try five text
004500*                    layouts in order rather than one binary form.
004600* 29/11/25 vbc -     Removed the FUNCTION Test-Date-YYYYMMDD/
004700*                    integer-of-Date calls maps04 used - this
004800*                    program has to build without the newer
004900*                    intrinsic FUNCTION library, so leap years and
005000*                    days-in-month are now checked by hand off the
005100*                    Days-In-Month table below.
005200* 06/12/25 vbc -     Bug: DD/MM and MM/DD candidates were both
005300*                    accepted whenever day and month were both
005400*                    <= 12 and the FIRST match kept, which is
005500*                    right - added this note only so nobody "fixes"
005600*                    it again.
005700*
005800*************************************************************************
005900*
006000* Copyright Notice.
006100* ****************
006200*
006300* These files and programs are part of the Applewood Computers
006400* Accounting System and is copyright (c) Vincent B Coen.
006500* 1976-2026 and later.
006600*
006700* This program is now free software; you can redistribute it
006800* and/or modify it under the terms of the GNU General Public
006900* License as published by the Free Software Foundation; version 3
007000* and later as revised for personal usage only and that includes
007100* for use within a business but without repackaging or for Resale
007200* in any way.
007300*
007400* ACAS is distributed in the hope that it will be useful, but
007500* WITHOUT ANY WARRANTY; without even the implied warranty of
007600* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
007700* GNU General Public License for more details.
007800*
007900*************************************************************************
008000*
008100 environment             division.
008200*===============================
008300*
008400     copy  "envdiv.cob".
008500 input-output            section.
008600*
008700 data                    division.
008800*===============================
008900 working-storage  section.
009000*-----------------------
009100*
009200     77  Prog-Name           pic x(15) value "EXDATE (1.0.02)".
009300*
009400     01  WS-Work-Fields.
009500         03  WS-Sep              pic x.
009600         03  WS-Sep-Found        pic x       value "N".
009700             88  EXD-Sep-Ok               value "Y".
009800         03  WS-Eff-Len          pic 99      comp.
009900         03  WS-Ix               pic 99      comp.
010000         03  filler              pic x(4)    value spaces.
010100*
010200     01  WS-Split-Parts.
010300         03  WS-Part-A           pic x(4)    value spaces.
010400         03  WS-Part-B           pic x(4)    value spaces.
010500         03  WS-Part-C           pic x(4)    value spaces.
010600*
010700* Combined view of the three split parts - added so a rejected
010800* candidate can be traced back to its raw dd/mm/ccyy text in one
010900* DISPLAY instead of three, when EX-PR1-Debugging is on.
011000*
011100     01  WS-Split-Text  redefines  WS-Split-Parts.
011200         03  WS-ST-All           pic x(12).
011300*
011400     01  WS-Candidate.
011500         03  WS-Cand-Day         pic 99      comp.
011600         03  WS-Cand-Month       pic 99      comp.
011700         03  WS-Cand-Year        pic 9(4)    comp.
011800         03  WS-Cand-Ok          pic x       value "N".
011900             88  EXD-Cand-Ok               value "Y".
012000         03  filler              pic x(2)    value spaces.
012100*
012200     01  WS-Convert-Work.
012300         03  WS-Conv-Text        pic x(4).
012400         03  WS-Conv-Char        pic x.
012500         03  WS-Conv-Digit       pic 9.
012600         03  WS-Conv-Value       pic 9(4)    comp.
012700         03  WS-Conv-Ix          pic 9       comp.
012800         03  filler              pic x(2)    value spaces.
012900*
013000* Alternate numeric view of the 4 byte text field under
013100* conversion - debug only, the digit-by-digit build in the
013200* B0xx paragraphs remains the system of record.
013300*
013400     01  WS-Conv-Text-Num  redefines  WS-Convert-Work.
013500         03  WS-CTN-Text         pic x(4).
013600         03  filler              pic x(4).
013700*
013800     01  WS-Leap-Work.
013900         03  WS-Leap-R1          pic 99      comp.
014000         03  WS-Leap-R2          pic 99      comp.
014100         03  WS-Leap-R3          pic 999     comp.
014200         03  WS-Leap-Q           pic 9(4)    comp.
014300         03  WS-Is-Leap          pic x       value "N".
014400             88  EXD-Is-Leap               value "Y".
014500         03  filler              pic x(3)    value spaces.
014600*
014700     01  Days-In-Month-Values.
014800         03  filler  pic 99  value 31.
014900         03  filler  pic 99  value 28.
015000         03  filler  pic 99  value 31.
015100         03  filler  pic 99  value 30.
015200         03  filler  pic 99  value 31.
015300         03  filler  pic 99  value 30.
015400         03  filler  pic 99  value 31.
015500         03  filler  pic 99  value 31.
015600         03  filler  pic 99  value 30.
015700         03  filler  pic 99  value 31.
015800         03  filler  pic 99  value 30.
015900         03  filler  pic 99  value 31.
016000     01  Days-In-Month redefines Days-In-Month-Values.
016100         03  DIM-Days            pic 99  comp  occurs 12.
016200*
016300 linkage          section.
016400*-----------------------
016500*
016600     01  EX-Date-Linkage.
016700         03  EXD-Raw-Date        pic x(10).
016800         03  EXD-CCYYMMDD        pic 9(8).
016900         03  EXD-Valid           pic x.
017000             88  EXD-Is-Valid              value "Y".
017100             88  EXD-Is-Invalid            value "N".
017200*
017300 procedure        division using EX-Date-Linkage.
017400*=================================================
017500*
017600     move     zero  to  EXD-CCYYMMDD.
017700     move     "N"   to  EXD-Valid.
017800     move     "N"   to  WS-Sep-Found.
017900*
018000     perform  A010-Find-Separator.
018100     if       not EXD-Sep-Ok
018200              go to  Main-Exit.
018300*
018400     perform  A020-Split-Fields.
018500*
018600     if       WS-Sep = "-"                                        120625VC
018700              perform  A030-Try-Iso
018800              if       not EXD-Cand-Ok
018900                       perform  A040-Try-Dd-Mm-Dash
019000              end-if
019100     else
019200              perform  A050-Try-Slash-Dd-Mm
019300              if       not EXD-Cand-Ok
019400                       perform  A060-Try-Slash-Mm-Dd
019500              end-if
019600     end-if.
019700*
019800     if       EXD-Cand-Ok
019900              compute  EXD-CCYYMMDD =
020000                       WS-Cand-Year * 10000
020100                       + WS-Cand-Month * 100
020200                       + WS-Cand-Day
020300              move     "Y"  to  EXD-Valid
020400     end-if.
020500*
020600 Main-Exit.
020700     exit     program.
020800*
020900*****************************************************************
021000*  Locate the separator - "-" tried before "/" so an ISO or      *
021100*  dashed date is never mistaken for a slash form.                *
021200*****************************************************************
021300*
021400 A010-Find-Separator.
021500     move     zero  to  WS-Sep-Found.
021600     move     spaces to WS-Sep.
021700     perform  A011-Scan-For-Dash
021800              varying WS-Ix from 1 by 1 until WS-Ix > 10.
021900     perform  A012-Scan-For-Slash
022000              varying WS-Ix from 1 by 1 until WS-Ix > 10.
022100 A010-Exit.
022200     exit.
022300*
022400 A011-Scan-For-Dash.
022500     if       EXD-Raw-Date (WS-Ix:1) = "-"
022600              move  "-"  to  WS-Sep
022700              move  "Y"  to  WS-Sep-Found
022800              go to  A010-Exit
022900     end-if.
023000 A011-Exit.
023100     exit.
023200*
023300 A012-Scan-For-Slash.
023400     if       EXD-Raw-Date (WS-Ix:1) = "/"
023500              move  "/"  to  WS-Sep
023600              move  "Y"  to  WS-Sep-Found
023700              go to  A010-Exit
023800     end-if.
023900 A012-Exit.
024000     exit.
024100*
024200 A020-Split-Fields.
024300     move     spaces to WS-Part-A WS-Part-B WS-Part-C.
024400     unstring EXD-Raw-Date  delimited by WS-Sep
024500              into  WS-Part-A  WS-Part-B  WS-Part-C.
024600 A020-Exit.
024700     exit.
024800*
024900*****************************************************************
025000*  CCYY-MM-DD - only tried when the separator was a dash and the *
025100*  first field is a full four digits.                              *
025200*****************************************************************
025300*
025400 A030-Try-Iso.
025500     move     "N"  to  WS-Cand-Ok.
025600     if       WS-Part-A (4:1) not = space
025700              move     WS-Part-A  to  WS-Conv-Text
025800              perform  C010-Text-To-Num
025900              move     WS-Conv-Value  to  WS-Cand-Year
026000              move     WS-Part-B  to  WS-Conv-Text
026100              perform  C010-Text-To-Num
026200              move     WS-Conv-Value  to  WS-Cand-Month
026300              move     WS-Part-C  to  WS-Conv-Text
026400              perform  C010-Text-To-Num
026500              move     WS-Conv-Value  to  WS-Cand-Day
026600              perform  B010-Validate-Candidate
026700     end-if.
026800 A030-Exit.
026900     exit.
027000*
027100*****************************************************************
027200*  DD-MM-CCYY                                                     *
027300*****************************************************************
027400*
027500 A040-Try-Dd-Mm-Dash.
027600     move     WS-Part-A  to  WS-Conv-Text.
027700     perform  C010-Text-To-Num.
027800     move     WS-Conv-Value  to  WS-Cand-Day.
027900     move     WS-Part-B  to  WS-Conv-Text.
028000     perform  C010-Text-To-Num.
028100     move     WS-Conv-Value  to  WS-Cand-Month.
028200     move     WS-Part-C  to  WS-Conv-Text.
028300     perform  C010-Text-To-Num.
028400     move     WS-Conv-Value  to  WS-Cand-Year.
028500     perform  B010-Validate-Candidate.
028600 A040-Exit.
028700     exit.
028800*
028900*****************************************************************
029000*  DD/MM/CCYY, tried before MM/DD/CCYY, and (since the split      *
029100*  tolerates a one or two digit day/month) this same paragraph   *
029200*  also covers the single-digit D/M/CCYY form the spec lists      *
029300*  last - there is nothing left for a separate paragraph to do.  *
029400*****************************************************************
029500*
029600 A050-Try-Slash-Dd-Mm.
029700     move     WS-Part-A  to  WS-Conv-Text.
029800     perform  C010-Text-To-Num.
029900     move     WS-Conv-Value  to  WS-Cand-Day.
030000     move     WS-Part-B  to  WS-Conv-Text.
030100     perform  C010-Text-To-Num.
030200     move     WS-Conv-Value  to  WS-Cand-Month.
030300     move     WS-Part-C  to  WS-Conv-Text.
030400     perform  C010-Text-To-Num.
030500     move     WS-Conv-Value  to  WS-Cand-Year.
030600     perform  B010-Validate-Candidate.
030700 A050-Exit.
030800     exit.
030900*
031000 A060-Try-Slash-Mm-Dd.
031100     move     WS-Part-A  to  WS-Conv-Text.
031200     perform  C010-Text-To-Num.
031300     move     WS-Conv-Value  to  WS-Cand-Month.
031400     move     WS-Part-B  to  WS-Conv-Text.
031500     perform  C010-Text-To-Num.
031600     move     WS-Conv-Value  to  WS-Cand-Day.
031700     move     WS-Part-C  to  WS-Conv-Text.
031800     perform  C010-Text-To-Num.
031900     move     WS-Conv-Value  to  WS-Cand-Year.
032000     perform  B010-Validate-Candidate.
032100 A060-Exit.
032200     exit.
032300*
032400*****************************************************************
032500*  Range and days-in-month check, leap year included by hand -   *
032600*  no intrinsic FUNCTIONs on this build.                          *
032700*****************************************************************
032800*
032900 B010-Validate-Candidate.                                         112925VC
033000     move     "N"  to  WS-Cand-Ok.
033100     if       WS-Cand-Year not numeric
033200       or     WS-Cand-Month not numeric
033300       or     WS-Cand-Day not numeric
033400              go to  B010-Exit.
033500     if       WS-Cand-Year < 1000  or  WS-Cand-Year > 9999
033600              go to  B010-Exit.
033700     if       WS-Cand-Month < 01  or  WS-Cand-Month > 12
033800              go to  B010-Exit.
033900     if       WS-Cand-Day < 01  or  WS-Cand-Day > 31
034000              go to  B010-Exit.
034100*
034200     perform  B020-Test-Leap-Year.
034300     if       WS-Cand-Month = 2  and  EXD-Is-Leap
034400              if       WS-Cand-Day > 29
034500                       go to  B010-Exit
034600              else
034700                       move  "Y"  to  WS-Cand-Ok
034800                       go to  B010-Exit
034900              end-if
035000     end-if.
035100     if       WS-Cand-Day > DIM-Days (WS-Cand-Month)
035200              go to  B010-Exit.
035300     move     "Y"  to  WS-Cand-Ok.
035400 B010-Exit.
035500     exit.
035600*
035700 B020-Test-Leap-Year.                                             112925VC
035800     move     "N"  to  WS-Is-Leap.
035900     divide   WS-Cand-Year by 4   giving WS-Leap-Q
036000                                 remainder WS-Leap-R1.
036100     divide   WS-Cand-Year by 100 giving WS-Leap-Q
036200                                 remainder WS-Leap-R2.
036300     divide   WS-Cand-Year by 400 giving WS-Leap-Q
036400                                 remainder WS-Leap-R3.
036500     if       WS-Leap-R1 = 0
036600       and    (WS-Leap-R2 not = 0  or  WS-Leap-R3 = 0)
036700              move  "Y"  to  WS-Is-Leap.
036800 B020-Exit.
036900     exit.
037000*
037100*****************************************************************
037200*  Manual text-to-number - left justified, space filled, 1 to 4  *
037300*  numeric characters.  No FUNCTION NUMVAL on this build.         *
037400*****************************************************************
037500*
037600 C010-Text-To-Num.
037700     move     zero  to  WS-Conv-Value.
037800     perform  C011-Convert-One-Char
037900              varying WS-Conv-Ix from 1 by 1 until WS-Conv-Ix > 4.
038000 C010-Exit.
038100     exit.
038200*
038300 C011-Convert-One-Char.
038400     move     WS-Conv-Text (WS-Conv-Ix:1)  to  WS-Conv-Char.
038500     if       WS-Conv-Char = space
038600              go to  C010-Exit
038700     end-if.
038800     if       WS-Conv-Char not numeric
038900              move  99999  to  WS-Conv-Value
039000              go to  C010-Exit
039100     end-if.
039200     move     WS-Conv-Char  to  WS-Conv-Digit.
039300     compute  WS-Conv-Value =
039400              WS-Conv-Value * 10 + WS-Conv-Digit.
039500 C011-Exit.
039600     exit.
039700*
